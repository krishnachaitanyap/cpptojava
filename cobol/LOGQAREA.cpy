000100*****************************************************************
000200*  LOGQAREA -- LOGAGENT ANALYSIS-RESULT WORKING AREA             *
000300*                                                                *
000400*  THIS IS THE ONE ANALYSIS-RESULT LAYOUT PASSED FORWARD TO THE  *
000500*  REPORT BUILDER ON EACH RUN -- ONE SET OF                      *
000600*  QUALITY-METRICS, THE PER-FILE SCORE TABLE, THE FULL LOG-      *
000700*  STATEMENT TABLE (WITH ITS NESTED INSIGHTS), AND THE           *
000800*  RECOMMENDATION LIST.  COPY THIS MEMBER INTO LOGQMAIN'S        *
000900*  WORKING-STORAGE AND INTO LOGQHTML'S LINKAGE SECTION SO BOTH   *
001000*  PROGRAMS SHARE ONE LAYOUT -- SAME PATTERN AS EPSMTCOM BEING   *
001100*  COPIED INTO BOTH EPSCMORT AND EPSCSMRT.                       *
001200*****************************************************************
001300*
001400 01  LOGQ-ANALYSIS-AREA.
001500*
001600*    OVERALL QUALITY-METRICS, ALREADY AGGREGATED UPSTREAM --
001700*    THIS UNIT ONLY READS AND RE-RENDERS THESE COUNTS.
001800     05  LOGQ-METRICS.
001900         10  MET-OVERALL-SCORE           PIC S9(03)V9(01) COMP-3.
002000         10  MET-OVERALL-BAND            PIC X(09).
002100             88  MET-BAND-EXCELLENT          VALUE 'EXCELLENT'.
002200             88  MET-BAND-GOOD                VALUE 'GOOD'.
002300             88  MET-BAND-FAIR                VALUE 'FAIR'.
002400             88  MET-BAND-POOR                VALUE 'POOR'.
002500         10  MET-TOTAL-LOGS               PIC 9(06).
002600         10  MET-CRITICAL-ISSUES          PIC 9(06).
002700         10  MET-HIGH-ISSUES              PIC 9(06).
002800         10  MET-MEDIUM-ISSUES            PIC 9(06).
002900         10  MET-LOW-ISSUES               PIC 9(06).
003000         10  MET-REDUNDANT-LOGS           PIC 9(06).
003100         10  MET-INCORRECT-LEVEL-LOGS     PIC 9(06).
003200         10  MET-HIGH-FREQUENCY-LOGS      PIC 9(06).
003300         10  MET-MISSING-LOGS             PIC 9(06).
003400         10  MET-UNSTRUCTURED-LOGS        PIC 9(06).
003500         10  MET-SENSITIVE-DATA-LOGS      PIC 9(06).
003600         10  MET-HIGH-COST-LOGS           PIC 9(06).
003700         10  FILLER                       PIC X(20).
003800*
003900*    ANALYSIS-RESULT HEADER -- TOP-LEVEL CALLOUTS AND
004000*    THE RECOMMENDATION LIST.
004100     05  LOGQ-RESULT.
004200         10  RES-FILES-ANALYZED          PIC 9(06).
004300         10  RES-BEST-FILE               PIC X(60).
004400         10  RES-NEEDS-ATTN-FILE         PIC X(60).
004500*        OCCURS DEPENDING ON TABLE BOUND -- VALUE ZERO GIVEN
004600*        EXPLICITLY (REQ CT-5370) SO A FRESH LOAD MODULE NEVER
004700*        RELIES ON RESIDUAL STORAGE BEFORE LOGQMAIN'S LOAD
004800*        PARAGRAPHS COUNT THE FIRST ENTRY IN.
004900         10  RES-RECOMMEND-COUNT         PIC 9(04) COMP
005000                                         VALUE ZERO.
005100         10  RES-RECOMMEND-TBL
005200                 OCCURS 0 TO 20 TIMES
005300                 DEPENDING ON RES-RECOMMEND-COUNT
005400                 INDEXED BY RES-REC-IDX.
005500             15  RES-RECOMMENDATION          PIC X(200).
005600         10  FILLER                       PIC X(20).
005700*
005800*    PER-FILE QUALITY-SCORE TABLE -- LOADED FROM THE 'F' LINES,
005900*    RE-SORTED DESCENDING BY FILE-SCORE BEFORE THE REPORT IS
006000*    BUILT (SEE LOGQMAIN 400-SORT-FILE-SCORES).
006100*    VALUE ZERO GIVEN EXPLICITLY (REQ CT-5370) -- SAME RATIONALE
006200*    AS RES-RECOMMEND-COUNT ABOVE.
006300     05  LOGQ-FSCORE-COUNT               PIC 9(04) COMP
006400                                         VALUE ZERO.
006500     05  LOGQ-FSCORE-TBL
006600             OCCURS 0 TO 500 TIMES
006700             DEPENDING ON LOGQ-FSCORE-COUNT
006800             INDEXED BY LOGQ-FSCORE-IDX.
006900         10  FILE-NAME                    PIC X(60).
007000         10  FILE-SCORE                   PIC S9(03)V9(01) COMP-3.
007100         10  FILE-SCORE-BAND              PIC X(09).
007200         10  FILLER                       PIC X(05).
007300*
007400*    LOG-STATEMENT TABLE -- LOADED FROM THE 'L'/'I' LINES,
007500*    RE-SORTED DESCENDING BY LOG-SCORE AND TRUNCATED TO THE
007600*    TOP 50 BEFORE THE REPORT IS BUILT (SEE LOGQMAIN
007700*    450-SORT-LOG-STATEMENTS).
007800*    VALUE ZERO GIVEN EXPLICITLY (REQ CT-5370) -- SAME RATIONALE
007900*    AS RES-RECOMMEND-COUNT ABOVE.
008000     05  LOGQ-LOG-COUNT                  PIC 9(04) COMP
008100                                         VALUE ZERO.
008200     05  LOGQ-LOG-TBL
008300             OCCURS 0 TO 2000 TIMES
008400             DEPENDING ON LOGQ-LOG-COUNT
008500             INDEXED BY LOGQ-LOG-IDX.
008600         10  LOG-LEVEL                    PIC X(10).
008700         10  LOG-FILE                     PIC X(60).
008800         10  LOG-CONTEXT                  PIC X(40).
008900         10  LOG-MESSAGE                  PIC X(200).
009000         10  LOG-SCORE                    PIC S9(03)V9(01) COMP-3.
009100         10  LOG-INSIGHT-COUNT            PIC 9(02).
009200         10  LOG-INSIGHTS
009300                 OCCURS 0 TO 10 TIMES
009400                 DEPENDING ON LOG-INSIGHT-COUNT
009500                 INDEXED BY LOGQ-INSIGHT-IDX.
009600             15  INSIGHT-SEVERITY             PIC X(08).
009700             15  INSIGHT-TYPE                 PIC X(20).
009800         10  FILLER                       PIC X(10).
