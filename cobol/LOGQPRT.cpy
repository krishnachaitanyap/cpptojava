000100*****************************************************************
000200*  LOGQPRT -- PRINT-LINE LAYOUTS FOR REPORT-OUT                  *
000300*                                                                *
000400*  REPORT-OUT IS A STRUCTURED-TEXT REPORT LAID OUT IN THE SAME   *
000500*  SECTION ORDER AS THE QUALITY REPORT (BANNER, SUMMARY, ISSUES  *
000600*  BREAKDOWN, FILE ANALYSIS, DETAILED LOGS, RECOMMENDATIONS,     *
000700*  FOOTER), BUILT AS A SERIES OF NAMED 132-COLUMN PRINT LINES    *
000800*  IN THE SAME MANNER INSUREDCLAIM BUILT ITS HEADING/DETAIL/     *
000900*  TOTAL LINES -- EACH EDITED IN WORKING-STORAGE, THEN MOVED TO  *
001000*  PRT-REC AND WRITTEN.                                          *
001100*****************************************************************
001200*
001300*  BANNER AND RULE LINES
001400 01  LOGQ-RPT-TITLE-LINE1.
001500     05  FILLER                      PIC X(38) VALUE SPACES.
001600     05  FILLER                      PIC X(56)
001700             VALUE 'LOGAGENT CODE QUALITY ANALYSIS REPORT'.
001800     05  FILLER                      PIC X(38) VALUE SPACES.
001900*
002000 01  LOGQ-RPT-TITLE-LINE2.
002100     05  FILLER                      PIC X(20) VALUE SPACES.
002200     05  FILLER                      PIC X(14)
002300             VALUE 'REPORT DATE: '.
002400     05  RPT-TITLE-DATE              PIC X(10).
002500     05  FILLER                      PIC X(07) VALUE SPACES.
002600     05  FILLER                      PIC X(10) VALUE 'RUN TIME: '.
002700     05  RPT-TITLE-TIME              PIC X(08).
002800     05  FILLER                      PIC X(07) VALUE SPACES.
002900     05  FILLER                      PIC X(07) VALUE 'MODE: '.
003000     05  RPT-RUN-MODE                PIC X(08).
003100     05  FILLER                      PIC X(41) VALUE SPACES.
003200*
003300 01  LOGQ-RPT-RULE-LINE.
003400     05  FILLER                      PIC X(132) VALUE ALL '='.
003500*
003600 01  LOGQ-RPT-SECTION-HDR-LINE.
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800     05  RPT-SECTION-TITLE           PIC X(60).
003900     05  FILLER                      PIC X(70) VALUE SPACES.
004000*
004100*  SUMMARY SECTION -- OVERALL SCORE, FILES ANALYZED, CALLOUTS
004200 01  LOGQ-RPT-OVERALL-LINE.
004300     05  FILLER                      PIC X(02) VALUE SPACES.
004400     05  FILLER                      PIC X(22)
004500             VALUE 'OVERALL QUALITY SCORE:'.
004600     05  RPT-OVERALL-SCORE-OUT       PIC ZZ9.9.
004700     05  FILLER                      PIC X(04) VALUE SPACES.
004800     05  FILLER                      PIC X(07) VALUE '(BAND: '.
004900     05  RPT-OVERALL-BAND-OUT        PIC X(09).
005000     05  FILLER                      PIC X(01) VALUE ')'.
005100     05  FILLER                      PIC X(82) VALUE SPACES.
005200*
005300 01  LOGQ-RPT-FILES-LINE.
005400     05  FILLER                      PIC X(02) VALUE SPACES.
005500     05  FILLER                      PIC X(22)
005600             VALUE 'FILES ANALYZED       :'.
005700     05  RPT-FILES-ANALYZED-OUT      PIC ZZZ,ZZ9.
005800     05  FILLER                      PIC X(101) VALUE SPACES.
005900*
006000 01  LOGQ-RPT-BEST-LINE.
006100     05  FILLER                      PIC X(02) VALUE SPACES.
006200     05  FILLER                      PIC X(22)
006300             VALUE 'BEST QUALITY FILE    :'.
006400     05  RPT-BEST-FILE-OUT           PIC X(60).
006500     05  FILLER                      PIC X(48) VALUE SPACES.
006600*
006700 01  LOGQ-RPT-ATTN-LINE.
006800     05  FILLER                      PIC X(02) VALUE SPACES.
006900     05  FILLER                      PIC X(22)
007000             VALUE 'NEEDS ATTENTION      :'.
007100     05  RPT-ATTN-FILE-OUT           PIC X(60).
007200     05  FILLER                      PIC X(48) VALUE SPACES.
007300*
007400*  ISSUES BREAKDOWN -- 11 FIXED LINES, LABEL + COUNT
007500 01  LOGQ-RPT-ISSUE-LINE.
007600     05  FILLER                      PIC X(02) VALUE SPACES.
007700     05  RPT-ISSUE-LABEL             PIC X(24).
007800     05  FILLER                      PIC X(02) VALUE SPACES.
007900     05  RPT-ISSUE-COUNT-OUT         PIC ZZZ,ZZ9.
008000     05  FILLER                      PIC X(97) VALUE SPACES.
008100*
008200*  FILE ANALYSIS TABLE
008300 01  LOGQ-RPT-FILE-COL-HDR.
008400     05  FILLER                      PIC X(02) VALUE SPACES.
008500     05  FILLER                      PIC X(60) VALUE 'FILE NAME'.
008600     05  FILLER                      PIC X(04) VALUE SPACES.
008700     05  FILLER                      PIC X(13)
008800             VALUE 'QUALITY SCORE'.
008900     05  FILLER                      PIC X(03) VALUE SPACES.
009000     05  FILLER                      PIC X(05) VALUE 'BAND'.
009100     05  FILLER                      PIC X(45) VALUE SPACES.
009200*
009300 01  LOGQ-RPT-FILE-DASH-LINE.
009400     05  FILLER                      PIC X(02) VALUE SPACES.
009500     05  FILLER                      PIC X(60) VALUE ALL '-'.
009600     05  FILLER                      PIC X(04) VALUE SPACES.
009700     05  FILLER                      PIC X(06) VALUE ALL '-'.
009800     05  FILLER                      PIC X(03) VALUE SPACES.
009900     05  FILLER                      PIC X(09) VALUE ALL '-'.
010000     05  FILLER                      PIC X(48) VALUE SPACES.
010100*
010200 01  LOGQ-RPT-FILE-DET-LINE.
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400     05  RPT-FDET-NAME                PIC X(60).
010500     05  FILLER                      PIC X(04) VALUE SPACES.
010600     05  RPT-FDET-SCORE               PIC ZZ9.9.
010700     05  FILLER                      PIC X(03) VALUE SPACES.
010800     05  RPT-FDET-BAND                PIC X(09).
010900     05  FILLER                      PIC X(49) VALUE SPACES.
011000*
011100*  DETAILED LOG ANALYSIS TABLE -- ONE STANZA PER LOG STATEMENT,
011200*  BUILT FROM REPEATED USES OF THE GENERIC LABEL/TEXT LINE BELOW
011300 01  LOGQ-RPT-LOG-ENTRY-HDR.
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(05) VALUE 'LOG #'.
011600     05  RPT-LOG-SEQ-OUT              PIC ZZ9.
011700     05  FILLER                      PIC X(03) VALUE SPACES.
011800     05  FILLER                      PIC X(07) VALUE 'LEVEL: '.
011900     05  RPT-LOG-LEVEL-OUT            PIC X(10).
012000     05  FILLER                      PIC X(03) VALUE SPACES.
012100     05  FILLER                      PIC X(07) VALUE 'SCORE: '.
012200     05  RPT-LOG-SCORE-OUT            PIC Z9.9.
012300     05  FILLER                      PIC X(88) VALUE SPACES.
012400*
012500 01  LOGQ-RPT-LABELTEXT-LINE.
012600     05  FILLER                      PIC X(04) VALUE SPACES.
012700     05  RPT-LABEL-TEXT               PIC X(10).
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900     05  RPT-FREE-TEXT                PIC X(116).
013000*
013100*  EMPTY-COLLECTION FALLBACK LINES (RULE 7)
013200 01  LOGQ-RPT-EMPTY-LINE.
013300     05  FILLER                      PIC X(02) VALUE SPACES.
013400     05  RPT-EMPTY-TEXT               PIC X(60).
013500     05  FILLER                      PIC X(70) VALUE SPACES.
013600*
013700*  FOOTER
013800 01  LOGQ-RPT-FOOTER-LINE.
013900     05  FILLER                      PIC X(38) VALUE SPACES.
014000     05  FILLER                      PIC X(56)
014100             VALUE 'END OF LOGAGENT CODE QUALITY ANALYSIS REPORT'.
014200     05  FILLER                      PIC X(38) VALUE SPACES.
