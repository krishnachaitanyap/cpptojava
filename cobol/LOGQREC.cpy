000100*****************************************************************
000200*  LOGQREC -- RECORD LAYOUT FOR ANALYSIS-RESULT-IN              *
000300*                                                                *
000400*  ONE PHYSICAL RECORD CARRIES ONE LOGICAL LINE OF THE UPSTREAM *
000500*  LOGAGENT ANALYSIS RESULT.  THE FIRST BYTE IS A RECORD-TYPE   *
000600*  TAG THAT SELECTS WHICH OF THE FIVE REDEFINITIONS BELOW       *
000700*  APPLIES TO THE REMAINDER OF THE 320-BYTE RECORD --           *
000800*      'H' - ONE-TIME OVERALL METRICS / RESULT HEADER           *
000900*      'F' - ONE PER-FILE QUALITY-SCORE ENTRY                   *
001000*      'L' - ONE LOG-STATEMENT ENTRY                            *
001100*      'I' - ONE INSIGHT, TIED TO THE PRIOR 'L' ENTRY READ      *
001200*      'R' - ONE RECOMMENDATION-TEXT ENTRY                      *
001300*****************************************************************
001400 01  LOGQ-INPUT-LINE.
001500     05  LOGQ-REC-TAG                PIC X(01).
001600         88  LOGQ-TAG-HEADER             VALUE 'H'.
001700         88  LOGQ-TAG-FILE-SCORE         VALUE 'F'.
001800         88  LOGQ-TAG-LOG-STMT           VALUE 'L'.
001900         88  LOGQ-TAG-INSIGHT            VALUE 'I'.
002000         88  LOGQ-TAG-RECOMMEND          VALUE 'R'.
002100     05  LOGQ-REC-BODY               PIC X(319).
002200*
002300*  'H' - OVERALL METRICS AND RESULT HEADER, ONE PER RUN
002400 01  LOGQ-HEADER-LINE REDEFINES LOGQ-INPUT-LINE.
002500     05  LOGQH-TAG                   PIC X(01).
002600     05  LOGQH-OVERALL-SCORE         PIC S9(03)V9(01).
002700     05  LOGQH-TOTAL-LOGS            PIC 9(06).
002800     05  LOGQH-CRITICAL-ISSUES       PIC 9(06).
002900     05  LOGQH-HIGH-ISSUES           PIC 9(06).
003000     05  LOGQH-MEDIUM-ISSUES         PIC 9(06).
003100     05  LOGQH-LOW-ISSUES            PIC 9(06).
003200     05  LOGQH-REDUNDANT-LOGS        PIC 9(06).
003300     05  LOGQH-INCORRECT-LVL-LOGS    PIC 9(06).
003400     05  LOGQH-HIGH-FREQ-LOGS        PIC 9(06).
003500     05  LOGQH-MISSING-LOGS          PIC 9(06).
003600     05  LOGQH-UNSTRUCTURED-LOGS     PIC 9(06).
003700     05  LOGQH-SENSITIVE-LOGS        PIC 9(06).
003800     05  LOGQH-HIGH-COST-LOGS        PIC 9(06).
003900     05  LOGQH-FILES-ANALYZED        PIC 9(06).
004000     05  LOGQH-BEST-FILE             PIC X(60).
004100     05  LOGQH-NEEDS-ATTN-FILE       PIC X(60).
004200     05  FILLER                      PIC X(117).
004300*
004400*  'F' - PER-FILE QUALITY-SCORE ENTRY, ONE PER SOURCE FILE
004500 01  LOGQ-FSCORE-LINE REDEFINES LOGQ-INPUT-LINE.
004600     05  LOGQF-TAG                   PIC X(01).
004700     05  LOGQF-FILE-NAME             PIC X(60).
004800     05  LOGQF-FILE-SCORE            PIC S9(03)V9(01).
004900     05  FILLER                      PIC X(255).
005000*
005100*  'L' - LOG-STATEMENT ENTRY, ONE PER PARSED LOG CALL
005200 01  LOGQ-LOGSTMT-LINE REDEFINES LOGQ-INPUT-LINE.
005300     05  LOGQL-TAG                   PIC X(01).
005400     05  LOGQL-LEVEL                 PIC X(10).
005500     05  LOGQL-FILE                  PIC X(60).
005600     05  LOGQL-CONTEXT               PIC X(40).
005700     05  LOGQL-MESSAGE               PIC X(200).
005800     05  LOGQL-SCORE                 PIC S9(03)V9(01).
005900     05  LOGQL-INSIGHT-COUNT         PIC 9(02).
006000     05  FILLER                      PIC X(003).
006100*
006200*  'I' - INSIGHT ENTRY, TIED TO THE MOST-RECENTLY READ 'L'
006300 01  LOGQ-INSIGHT-LINE REDEFINES LOGQ-INPUT-LINE.
006400     05  LOGQI-TAG                   PIC X(01).
006500     05  LOGQI-SEVERITY              PIC X(08).
006600     05  LOGQI-TYPE                  PIC X(20).
006700     05  FILLER                      PIC X(291).
006800*
006900*  'R' - FREE-TEXT RECOMMENDATION ENTRY
007000 01  LOGQ-RECOMMEND-LINE REDEFINES LOGQ-INPUT-LINE.
007100     05  LOGQR-TAG                   PIC X(01).
007200     05  LOGQR-TEXT                  PIC X(200).
007300     05  FILLER                      PIC X(119).
