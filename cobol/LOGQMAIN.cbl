000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.        LOGQMAIN.
000400 AUTHOR.            D ELLIS.
000500 INSTALLATION.      CT DAS - BUREAU OF ENTERPRISE SYSTEMS.
000600 DATE-WRITTEN.      06/14/1989.
000700 DATE-COMPILED.     CURRENT-DATE.
000800 SECURITY.          STATE OF CONNECTICUT - INTERNAL USE ONLY.
000900*************************************************************
001000*  LOGQMAIN
001100*
001200*  NIGHTLY BATCH DRIVER FOR THE LOGAGENT CODE-QUALITY REPORT.
001300*  READS THE TAGGED ANALYSIS-RESULT-IN FILE PRODUCED BY THE
001400*  UPSTREAM LOG PARSER/ANALYZER RUN, LOADS THE METRICS, FILE-
001500*  SCORE LIST, LOG-STATEMENT LIST AND RECOMMENDATION LIST INTO
001600*  LOGQ-ANALYSIS-AREA, SORTS THE TWO RANKING TABLES, LINKS TO
001700*  LOGQHTML TO BUILD THE STRUCTURED REPORT-OUT FILE, THEN
001800*  DISPLAYS THE CONSOLE SUMMARY ON SYSOUT.
001900*
002000*  (C) 1989 STATE OF CONNECTICUT - DEPT OF ADMINISTRATIVE
002100*      SERVICES, BUREAU OF ENTERPRISE SYSTEMS.
002200*************************************************************
002300*    CHANGE LOG
002400*-------------------------------------------------------------
002500* 061489 DELLIS   REQ CT-4471  ORIGINAL PROGRAM.
002600* 091289 DELLIS   REQ CT-4512  ADD NEEDS-ATTENTION CALLOUT.
002700* 022790 JHILDNER REQ CT-4599  FIX FILE-SCORE TIE ORDER.
002800* 081591 JHILDNER REQ CT-4677  ADD HIGH-COST ISSUE-TYPE COUNT.
002900* 031592 DELLIS   REQ CT-4734  WIDEN LOG-MESSAGE TO X(200).
003000* 110293 MFIORE   REQ CT-4801  SUPPORT SENSITIVE-DATA INSIGHTS.
003100* 060894 MFIORE   REQ CT-4850  RAISE LOG TABLE LIMIT TO 2000.
003200* 042595 DELLIS   REQ CT-4911  STABILIZE SORT ON SCORE TIES.
003300* 011396 JHILDNER REQ CT-4977  ADD CONSOLE RECOMMEND CAP.
003400* 071797 MFIORE   REQ CT-5033  SPLIT REPORT BUILD TO LOGQHTML.
003500* 052898 DELLIS   REQ CT-5090  RAISE FILE-SCORE TABLE TO 500.
003600* 112398 JHILDNER Y2K CT-5101  VERIFIED DATE-WRITTEN LOGIC,
003700*                              ACCEPT FROM DATE 2-DIGIT YY OK
003800*                              PER DAS Y2K WORKAROUND STANDARD.
003900* 031599 MFIORE   Y2K CT-5114  WS-YY WINDOWING NOT NEEDED --
004000*                              REPORT DATE IS DISPLAY-ONLY.
004100* 092200 DELLIS   REQ CT-5188  ADD RUN-TIME STAMP TO TITLE.
004200* 041502 JHILDNER REQ CT-5247  ADD UPSI-0 TEST-MODE SWITCH.
004300* 030803 MFIORE   REQ CT-5360  ADD SIZE ERROR GUARDS TO ALL
004400*                              ADD/COMPUTE STATEMENTS PER
004500*                              DAS ARITHMETIC STANDARD.
004600* 062303 DELLIS   REQ CT-5370  GIVE LOGQ-FSCORE-COUNT,
004700*                              LOGQ-LOG-COUNT AND RES-RECOMMEND-
004800*                              COUNT EXPLICIT VALUE ZERO IN
004900*                              LOGQAREA RATHER THAN RELYING ON
005000*                              RESIDUAL STORAGE TO READ AS ZERO.
005100*************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS LOGQ-TEST-MODE
005900     UPSI-0 OFF STATUS IS LOGQ-PRODUCTION-MODE
006000     CLASS LOGQ-TAG-CLASS IS 'H' 'F' 'L' 'I' 'R'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ANALYSIS-RESULT-IN  ASSIGN TO ANLYSIN
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-ANLYSIN-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ANALYSIS-RESULT-IN
007000     RECORD CONTAINS 320 CHARACTERS
007100     LABEL RECORDS ARE STANDARD.
007200     COPY LOGQREC.
007300 WORKING-STORAGE SECTION.
007400*
007500*    FILE STATUS AND END-OF-FILE SWITCH.  THE REDEFINES BELOW
007600*    SPLITS THE 2-BYTE STATUS CODE INTO ITS TWO COMPONENT BYTES
007700*    SO 100-OPEN-FILES CAN DISPLAY THEM SEPARATED ON A BAD OPEN,
007800*    WHICH IS HOW INSUREDCLAIM TRACED ITS OWN FILE ERRORS.
007900 01  WS-ANLYSIN-STATUS-FIELDS.
008000     05  WS-ANLYSIN-STATUS         PIC X(02) VALUE SPACES.
008100 01  WS-ANLYSIN-STATUS-BYTES REDEFINES WS-ANLYSIN-STATUS-FIELDS.
008200     05  WS-ANLYSIN-STATUS-1       PIC X(01).
008300     05  WS-ANLYSIN-STATUS-2       PIC X(01).
008400*
008500*    WS-EOF-SWITCH DRIVES THE PERFORM ... UNTIL IN THE MAINLINE.
008600 77  WS-EOF-SWITCH               PIC X(01)   VALUE 'N'.
008700     88  WS-END-OF-ANALYSIS-FILE             VALUE 'Y'.
008800*    REMEMBERS THE TABLE SLOT OF THE MOST RECENTLY LOADED 'L'
008900*    LINE SO THE 'I' LINES THAT FOLLOW IT FILE THEIR INSIGHTS
009000*    IN THE RIGHT PLACE WITHOUT SEARCHING THE TABLE.
009100 77  WS-CURRENT-L-INDEX          PIC 9(04) COMP VALUE ZERO.
009200*
009300*    SORT WORK COUNTERS -- ALL COMP PER SHOP STANDARD.  I/J PAIRS
009400*    DRIVE THE OUTER/INNER BUBBLE-SORT LOOPS; THE "NEXT" FIELDS
009500*    HOLD J+1 SO THE COMPARE PARAGRAPHS NEVER SUBSCRIPT PAST THE
009600*    END OF THE TABLE.
009700 77  WS-FS-I                     PIC 9(04) COMP VALUE ZERO.
009800 77  WS-FS-J                     PIC 9(04) COMP VALUE ZERO.
009900 77  WS-LOG-I                    PIC 9(04) COMP VALUE ZERO.
010000 77  WS-LOG-J                    PIC 9(04) COMP VALUE ZERO.
010100*    CONSOLE-SUMMARY RECOMMENDATION CAP WORK FIELDS (REQ CT-4977).
010200 77  WS-RECOMMEND-DISPLAYED      PIC 9(02) COMP VALUE ZERO.
010300 77  WS-RECOMMEND-REMAINING      PIC 9(04) COMP VALUE ZERO.
010400 77  WS-FS-J-NEXT                PIC 9(04) COMP VALUE ZERO.
010500 77  WS-LOG-J-NEXT               PIC 9(04) COMP VALUE ZERO.
010600*
010700*    RUN DATE/TIME -- ACCEPT FROM DATE/TIME, NOT FUNCTION
010800*    CURRENT-DATE, PER SHOP STANDARD FOR BATCH REPORT TITLES.
010900 01  WS-DATE-FIELDS.
011000     05  WS-DATE-YY               PIC 99.
011100     05  WS-DATE-MM               PIC 99.
011200     05  WS-DATE-DD               PIC 99.
011300 01  WS-DATE-NUMERIC REDEFINES WS-DATE-FIELDS
011400                                  PIC 9(06).
011500*
011600 01  WS-TIME-FIELDS.
011700     05  WS-TIME-HH               PIC 99.
011800     05  WS-TIME-MN               PIC 99.
011900     05  WS-TIME-SS               PIC 99.
012000     05  WS-TIME-HS               PIC 99.
012100 01  WS-TIME-NUMERIC REDEFINES WS-TIME-FIELDS
012200                                  PIC 9(08).
012300*
012400 01  WS-TITLE-DATE-OUT            PIC X(10).
012500 01  WS-TITLE-TIME-OUT            PIC X(08).
012600*
012700*    SCRATCH SWAP AREAS -- ONE TABLE ROW WIDE, USED TO EXCHANGE
012800*    ENTRIES DURING THE STABLE SORTS BELOW.  LAID OUT BYTE-FOR-
012900*    BYTE LIKE ONE OCCURRENCE OF THE MATCHING LOGQAREA TABLE SO
013000*    THE GROUP MOVES IN 400/450 COPY STRAIGHT ACROSS.
013100 01  WS-FSCORE-SWAP-ENTRY.
013200     05  WS-FS-SWAP-FILE-NAME     PIC X(60).
013300     05  WS-FS-SWAP-SCORE         PIC S9(03)V9(01) COMP-3.
013400     05  WS-FS-SWAP-BAND          PIC X(09).
013500     05  FILLER                   PIC X(05).
013600*
013700 01  WS-LOG-SWAP-ENTRY.
013800     05  WS-LOG-SWAP-LEVEL        PIC X(10).
013900     05  WS-LOG-SWAP-FILE         PIC X(60).
014000     05  WS-LOG-SWAP-CONTEXT      PIC X(40).
014100     05  WS-LOG-SWAP-MESSAGE      PIC X(200).
014200     05  WS-LOG-SWAP-SCORE        PIC S9(03)V9(01) COMP-3.
014300     05  WS-LOG-SWAP-INS-COUNT    PIC 9(02).
014400     05  WS-LOG-SWAP-INSIGHTS OCCURS 10 TIMES.
014500         10  WS-LOG-SWAP-SEVERITY     PIC X(08).
014600         10  WS-LOG-SWAP-TYPE         PIC X(20).
014700     05  FILLER                   PIC X(10).
014800*
014900*    LOGQ-ANALYSIS-AREA -- SHARED WITH LOGQHTML'S LINKAGE SECTION
015000     COPY LOGQAREA.
015100*
015200 PROCEDURE DIVISION.
015300*************************************************************
015400*    PROCEDURE DIVISION PROCESSING NOTES
015500*-------------------------------------------------------------
015600*    PARAGRAPH NUMBERING FOLLOWS BUREAU STANDARD DAS-COBOL-07,
015700*    CARRIED OVER FROM THE INSUREDCLAIM FAMILY OF PROGRAMS:
015800*        000-099  MAINLINE SEQUENCE ONLY, NO DETAIL LOGIC.
015900*        100-199  FILE OPEN, FILE CLOSE, ONE-TIME SETUP.
016000*        200-299  FILE READ AND TAG-DISPATCH EDIT.
016100*        400-499  FILE-SCORE TABLE SORT.
016200*        450-499  LOG-STATEMENT TABLE SORT (SHARES THE 4XX
016300*                 RANGE SINCE BOTH SORTS ARE THE SAME SHAPE).
016400*        500-599  CALL TO THE REPORT-WRITER SUBPROGRAM.
016500*        520, 600 BAND-CUT LOGIC, NUMBERED OUT OF SEQUENCE
016600*                 SINCE THEY ARE SHARED BY MORE THAN ONE RANGE.
016700*        900-999  CONSOLE DISPLAY AND FILE CLOSE.
016800*    EVERY PARAGRAPH IS PAIRED WITH AN -EXIT PARAGRAPH AND
016900*    REACHED ONLY THROUGH PERFORM ... THRU -- THERE IS NO GO TO
017000*    IN THIS PROGRAM, SINCE THE 1989 ORIGINAL HAD NONE AND
017100*    EVERY MAINTAINER SINCE HAS KEPT IT THAT WAY.
017200*    EVERY ADD AND COMPUTE CARRIES AN ON SIZE ERROR CLAUSE THAT
017300*    NAMES THE FIELD AND A KEY VALUE ON THE DISPLAY LINE (REQ
017400*    CT-5360) -- THE SAME ARITHMETIC-SAFETY HABIT INSUREDCLAIM
017500*    USED ON ITS OWN CLAIM-AMOUNT COMPUTATIONS, CARRIED HERE
017600*    EVEN THOUGH NONE OF THESE FIELDS ARE EXPECTED TO OVERFLOW
017700*    IN NORMAL VOLUME -- THE GUARD COSTS NOTHING AND DOCUMENTS
017800*    THE FIELD'S PRACTICAL CEILING FOR THE NEXT MAINTAINER.
017900*    FILE-STATUS CHECKS HAPPEN ONLY ON OPEN -- ONCE A FILE IS
018000*    OPEN CLEAN, A READ OR WRITE FAILURE ON A SEQUENTIAL FILE
018100*    IN THIS SHOP IS TREATED AS AN OPERATOR/HARDWARE PROBLEM,
018200*    NOT SOMETHING THE PROGRAM CAN RECOVER FROM, SO IT IS LEFT
018300*    TO ABEND RATHER THAN BEING TRAPPED AND MASKED HERE.
018400*-------------------------------------------------------------
018500*    DATA-NAME PREFIXES USED THROUGHOUT THIS PROGRAM AND ITS
018600*    COPYBOOKS, FOR THE NEXT MAINTAINER WHO HAS NOT TOUCHED
018700*    LOGAGENT BEFORE:
018800*        LOGQ-    SHARED ANALYSIS-AREA GROUP AND ITS TABLES,
018900*                 SUBSCRIPTS AND COUNTS (COPY LOGQAREA).
019000*        LOGQH-   ONE 'H' (HEADER/METRICS ROLLUP) INPUT RECORD.
019100*        LOGQF-   ONE 'F' (FILE-SCORE) INPUT RECORD.
019200*        LOGQL-   ONE 'L' (LOG-STATEMENT) INPUT RECORD.
019300*        LOGQI-   ONE 'I' (INSIGHT) INPUT RECORD.
019400*        LOGQR-   ONE 'R' (RECOMMENDATION) INPUT RECORD.
019500*        MET-     OVERALL METRICS FIELDS IN LOGQ-ANALYSIS-AREA.
019600*        RES-     RESULT/SUMMARY FIELDS (BEST FILE, COUNTS,
019700*                 RECOMMENDATION LIST) IN LOGQ-ANALYSIS-AREA.
019800*        WS-      WORKING-STORAGE WORK FIELDS LOCAL TO THIS
019900*                 PROGRAM -- SWITCHES, SUBSCRIPTS, SWAP AREAS,
020000*                 DATE/TIME WORK FIELDS.
020100*    THIS KEEPS A FIELD'S ORIGIN OBVIOUS FROM ITS NAME ALONE
020200*    WITHOUT HAVING TO CHASE BACK TO THE COPYBOOK OR FD EVERY
020300*    TIME, WHICH MATTERS MORE HERE THAN MOST PROGRAMS SINCE
020400*    FIVE DIFFERENT RECORD LAYOUTS SHARE ONE PHYSICAL FILE.
020500*    THE TWO RANKING TABLES (FILE-SCORE AND LOG-STATEMENT) ARE
020600*    SORTED IN WORKING-STORAGE WITH A STABLE BUBBLE TECHNIQUE
020700*    RATHER THAN THE COBOL SORT VERB -- THE TABLES LIVE IN
020800*    LOGQ-ANALYSIS-AREA FOR THE DURATION OF THE RUN AND ARE
020900*    HANDED WHOLE TO LOGQHTML, SO THERE IS NO INTERMEDIATE
021000*    SORT WORK FILE TO DEFINE, OPEN OR CLEAN UP, AND NO SORT
021100*    RECORD TO MAP SEPARATELY FROM THE TABLE LAYOUT ITSELF.
021200*-------------------------------------------------------------
021300*    Y2K REVIEW (CT-5101, CT-5114, 1998-1999) -- THE ONLY DATE
021400*    FIELDS THIS PROGRAM TOUCHES ARE THE RUN DATE AND TIME
021500*    ACCEPTED FROM THE OPERATING SYSTEM FOR THE REPORT TITLE.
021600*    NEITHER IS EVER COMPARED, SORTED OR USED IN ARITHMETIC --
021700*    BOTH ARE MOVED STRAIGHT INTO A DISPLAY STRING AND PRINTED.
021800*    BUREAU Y2K REVIEW SIGNED OFF THAT NO WINDOWING OR CENTURY
021900*    EXPANSION WAS NEEDED HERE, UNLIKE PROGRAMS THAT KEY OR
022000*    AGE RECORDS BY A 2-DIGIT YEAR.
022100*    THIS PROGRAM DOES NOT WRITE REPORT-OUT DIRECTLY -- THAT IS
022200*    LOGQHTML'S JOB, SINCE THE REQ CT-5033 SPLIT IN 1997.  IF A
022300*    FUTURE CHANGE NEEDS TO ADD A NEW REPORT SECTION, THE
022400*    CORRESPONDING DATA SHOULD BE LOADED HERE (IN THE 200-299
022500*    RANGE, ALONGSIDE THE OTHER TAG-DISPATCH PARAGRAPHS) AND
022600*    THE PRINT LOGIC ADDED TO LOGQHTML, NOT MIXED INTO THIS
022700*    PROGRAM'S PROCEDURE DIVISION.
022800*************************************************************
022900*
023000 000-PRODUCE-QUALITY-REPORT.
023100*    MAINLINE -- SAME OPEN/DRIVE/CLOSE SHAPE INSUREDCLAIM USED
023200*    TO DRIVE ITS CLAIMS REPORT, NOW DRIVING THE LOGAGENT RUN:
023300*    OPEN, READ-AND-EDIT UNTIL EOF, SORT THE TWO RANKING
023400*    TABLES, LINK TO THE REPORT WRITER, DISPLAY THE CONSOLE
023500*    SUMMARY, CLOSE.  EVERY STEP IS A SINGLE PERFORM ... THRU
023600*    SO THE OVERALL FLOW CAN BE READ OFF THIS ONE PARAGRAPH
023700*    WITHOUT CHASING LOGIC DOWN INTO THE DETAIL PARAGRAPHS.
023800*    THERE IS NO GO TO IN THIS MAINLINE -- EVERY STEP IS A
023900*    PERFORM ... THRU THAT RETURNS HERE BEFORE THE NEXT ONE
024000*    STARTS, SO THE SEQUENCE BELOW IS THE WHOLE RUN.
024100*    OPEN THE INPUT FILE AND STAMP THE RUN DATE/TIME.
024200     PERFORM 100-OPEN-FILES
024300         THRU 100-OPEN-FILES-EXIT.
024400*    READ AND TAG-DISPATCH EVERY LINE OF ANALYSIS-RESULT-IN.
024500     PERFORM 200-READ-ANALYSIS-FILE
024600         THRU 200-READ-ANALYSIS-FILE-EXIT
024700         UNTIL WS-END-OF-ANALYSIS-FILE.
024800*    BOTH RANKING TABLES ARE FULLY LOADED BY THE TIME WE GET
024900*    HERE, SO THE SORTS RUN ONCE, AFTER THE LAST RECORD, NOT
025000*    INCREMENTALLY AS EACH RECORD COMES IN.
025100     PERFORM 400-SORT-FILE-SCORES
025200         THRU 400-SORT-FILE-SCORES-EXIT.
025300     PERFORM 450-SORT-LOG-STATEMENTS
025400         THRU 450-SORT-LOG-STATEMENTS-EXIT.
025500*    HAND THE WHOLE LOADED/SORTED AREA TO LOGQHTML TO BUILD
025600*    THE PRINTED REPORT.
025700     PERFORM 500-CALL-REPORT-BUILDER
025800         THRU 500-CALL-REPORT-BUILDER-EXIT.
025900*    SHOW THE SAME NUMBERS ON SYSOUT FOR THE OPERATOR.
026000     PERFORM 900-DISPLAY-CONSOLE-SUMMARY
026100         THRU 900-DISPLAY-CONSOLE-SUMMARY-EXIT.
026200     PERFORM 999-CLOSE-FILES
026300         THRU 999-CLOSE-FILES-EXIT.
026400     STOP RUN.
026500*
026600 100-OPEN-FILES.
026700*    OPEN THE TAGGED INPUT FILE AND CAPTURE THE RUN DATE/TIME
026800*    ONCE, UP FRONT, SO THE TITLE ON THE REPORT BANNER AND THE
026900*    CONSOLE SUMMARY ALWAYS AGREE.  A FAILED OPEN IS TRACED TO
027000*    SYSOUT AND THE EOF SWITCH IS FORCED ON SO THE READ LOOP
027100*    IN 000 ABOVE DOES NOT ATTEMPT TO READ A FILE THAT NEVER
027200*    OPENED -- THIS IS THE SAME DEFENSIVE PATTERN INSUREDCLAIM
027300*    USED ON ITS OWN INPUT FILE.
027400*    OPEN THE TAGGED, MIXED-RECORD ANALYSIS-RESULT-IN FILE.
027500     OPEN INPUT ANALYSIS-RESULT-IN.
027600     IF WS-ANLYSIN-STATUS NOT = '00'
027700         DISPLAY 'LOGQMAIN - OPEN FAILED ON ANALYSIS-RESULT-IN '
027800             'STATUS ' WS-ANLYSIN-STATUS-1 WS-ANLYSIN-STATUS-2
027900         MOVE 'Y' TO WS-EOF-SWITCH
028000     END-IF.
028100*    ACCEPT FROM DATE/TIME GIVES A 2-DIGIT YEAR -- REVIEWED
028200*    UNDER Y2K CT-5101 AND FOUND SAFE SINCE THE VALUE IS ONLY
028300*    EVER DISPLAYED, NEVER USED IN DATE ARITHMETIC.
028400*    CAPTURE THE RUN DATE AND TIME ONCE, UP FRONT.
028500     ACCEPT WS-DATE-FIELDS FROM DATE.
028600     ACCEPT WS-TIME-FIELDS FROM TIME.
028700*    BUILD THE MM/DD/YY AND HH:MM:SS DISPLAY STRINGS PASSED TO
028800*    LOGQHTML FOR THE BANNER -- LOGQHTML DOES NO DATE MATH OF
028900*    ITS OWN, IT JUST PRINTS WHAT IT IS HANDED (REQ CT-5188).
029000*    BUILD THE MM/DD/YY DISPLAY STRING FIRST.
029100     MOVE SPACES TO WS-TITLE-DATE-OUT.
029200     STRING WS-DATE-MM '/' WS-DATE-DD '/' WS-DATE-YY
029300         DELIMITED BY SIZE INTO WS-TITLE-DATE-OUT.
029400*    THEN THE HH:MM:SS DISPLAY STRING.
029500     MOVE SPACES TO WS-TITLE-TIME-OUT.
029600     STRING WS-TIME-HH ':' WS-TIME-MN ':' WS-TIME-SS
029700         DELIMITED BY SIZE INTO WS-TITLE-TIME-OUT.
029800 100-OPEN-FILES-EXIT.
029900     EXIT.
030000*
030100 200-READ-ANALYSIS-FILE.
030200*    NO FILE-STATUS CHECK ON THIS READ -- A BAD STATUS HERE
030300*    WOULD MEAN A MEDIA ERROR MID-FILE, NOT A MISSING OR
030400*    MISNAMED DATASET, SO IT IS LEFT TO ABEND RATHER THAN BEING
030500*    TRAPPED, SAME AS EVERY OTHER READ/WRITE IN THIS PROGRAM.
030600*    ONE READ PER CALL -- THE PERFORM ... UNTIL IN 000 ABOVE
030700*    DOES THE LOOPING, THE WAY INSUREDCLAIM'S 200 PARAGRAPH DID.
030800*    AT END SETS THE 88-LEVEL SWITCH; NOT AT END HANDS THE
030900*    RECORD TO THE TAG-DISPATCH PARAGRAPH BELOW.
031000*    ONE RECORD AT A TIME, TAGGED BY THE FIRST BYTE.
031100     READ ANALYSIS-RESULT-IN
031200         AT END
031300             MOVE 'Y' TO WS-EOF-SWITCH
031400         NOT AT END
031500             PERFORM 210-EDIT-INPUT-RECORD
031600                 THRU 210-EDIT-INPUT-RECORD-EXIT
031700     END-READ.
031800 200-READ-ANALYSIS-FILE-EXIT.
031900     EXIT.
032000*
032100 210-EDIT-INPUT-RECORD.
032200*    TAG-DISPATCH -- ONE PHYSICAL LAYOUT, FIVE LOGICAL VIEWS,
032300*    SAME STYLE EPSCMORT USED TO EVALUATE ITS MAP FUNCTION KEY.
032400*    LOGQ-REC-TAG IS CLASS-TESTED AGAINST LOGQ-TAG-CLASS IN
032500*    SPECIAL-NAMES, SO A STRAY CHARACTER FALLS THROUGH TO THE
032600*    WHEN-OTHER TRAP BELOW RATHER THAN BLOWING UP THE RUN.
032700     EVALUATE TRUE
032800*        'H' -- ONE-TIME QUALITY-METRICS ROLLUP LINE.
032900         WHEN LOGQ-TAG-HEADER
033000             PERFORM 220-LOAD-HEADER-RECORD
033100                 THRU 220-LOAD-HEADER-RECORD-EXIT
033200*        'F' -- ONE FILE-SCORE ENTRY.
033300         WHEN LOGQ-TAG-FILE-SCORE
033400             PERFORM 230-LOAD-FILE-SCORE-RECORD
033500                 THRU 230-LOAD-FILE-SCORE-RECORD-EXIT
033600*        'L' -- ONE LOG-STATEMENT ENTRY.
033700         WHEN LOGQ-TAG-LOG-STMT
033800             PERFORM 240-LOAD-LOG-STMT-RECORD
033900                 THRU 240-LOAD-LOG-STMT-RECORD-EXIT
034000*        'I' -- ONE INSIGHT ENTRY, ATTACHED TO THE PRIOR 'L'.
034100         WHEN LOGQ-TAG-INSIGHT
034200             PERFORM 250-LOAD-INSIGHT-RECORD
034300                 THRU 250-LOAD-INSIGHT-RECORD-EXIT
034400*        'R' -- ONE RECOMMENDATION-TEXT ENTRY.
034500         WHEN LOGQ-TAG-RECOMMEND
034600             PERFORM 260-LOAD-RECOMMEND-RECORD
034700                 THRU 260-LOAD-RECOMMEND-RECORD-EXIT
034800*        ANYTHING ELSE IS A BAD UPSTREAM FEED -- TRACE IT AND
034900*        KEEP GOING RATHER THAN ABEND THE WHOLE NIGHTLY RUN.
035000         WHEN OTHER
035100             DISPLAY 'LOGQMAIN - UNKNOWN RECORD TAG: '
035200                 LOGQ-REC-TAG
035300     END-EVALUATE.
035400 210-EDIT-INPUT-RECORD-EXIT.
035500     EXIT.
035600*
035700 220-LOAD-HEADER-RECORD.
035800*    THE 'H' LINE IS A ONE-TIME ROLLUP ROW -- MOVE EVERY FIELD
035900*    STRAIGHT ACROSS, THEN BAND THE OVERALL SCORE SO THE
036000*    CONSOLE SUMMARY HAS A BAND EVEN IF THE REPORT NEVER RUNS.
036100*    OVERALL SCORE AND TOTAL LOG COUNT FIRST.
036200     MOVE LOGQH-OVERALL-SCORE        TO MET-OVERALL-SCORE.
036300     MOVE LOGQH-TOTAL-LOGS           TO MET-TOTAL-LOGS.
036400*    THE FOUR SEVERITY-COUNT FIELDS, HIGH DOWN TO LOW -- THESE
036500*    FEED BOTH THE CONSOLE SUMMARY AND THE PRINTED ISSUES
036600*    BREAKDOWN SECTION (LOGQHTML 500).
036700     MOVE LOGQH-CRITICAL-ISSUES      TO MET-CRITICAL-ISSUES.
036800     MOVE LOGQH-HIGH-ISSUES          TO MET-HIGH-ISSUES.
036900     MOVE LOGQH-MEDIUM-ISSUES        TO MET-MEDIUM-ISSUES.
037000     MOVE LOGQH-LOW-ISSUES           TO MET-LOW-ISSUES.
037100*    THE SEVEN ISSUE-TYPE COUNT FIELDS PRINTED ON THE ISSUES
037200*    BREAKDOWN SECTION OF THE REPORT (SEE LOGQHTML 500) -- ONE
037300*    COUNTER PER DETECTOR RULE THE UPSTREAM ANALYZER RUNS.
037400     MOVE LOGQH-REDUNDANT-LOGS       TO MET-REDUNDANT-LOGS.
037500     MOVE LOGQH-INCORRECT-LVL-LOGS   TO MET-INCORRECT-LEVEL-LOGS.
037600     MOVE LOGQH-HIGH-FREQ-LOGS       TO MET-HIGH-FREQUENCY-LOGS.
037700     MOVE LOGQH-MISSING-LOGS         TO MET-MISSING-LOGS.
037800     MOVE LOGQH-UNSTRUCTURED-LOGS    TO MET-UNSTRUCTURED-LOGS.
037900     MOVE LOGQH-SENSITIVE-LOGS       TO MET-SENSITIVE-DATA-LOGS.
038000     MOVE LOGQH-HIGH-COST-LOGS       TO MET-HIGH-COST-LOGS.
038100*    FILES-ANALYZED COUNT AND THE BEST/NEEDS-ATTENTION CALLOUTS
038200*    -- THE UPSTREAM ANALYZER DECIDES WHICH FILE IS BEST AND
038300*    WHICH NEEDS ATTENTION; THIS PROGRAM ONLY CARRIES THE NAMES.
038400     MOVE LOGQH-FILES-ANALYZED       TO RES-FILES-ANALYZED.
038500     MOVE LOGQH-BEST-FILE            TO RES-BEST-FILE.
038600     MOVE LOGQH-NEEDS-ATTN-FILE      TO RES-NEEDS-ATTN-FILE.
038700*    LAST STEP -- DERIVE THE OVERALL BAND NOW SO THE CONSOLE
038800*    SUMMARY HAS ONE EVEN IF THE PRINTED REPORT NEVER RUNS.
038900     PERFORM 520-SET-OVERALL-BAND
039000         THRU 520-SET-OVERALL-BAND-EXIT.
039100 220-LOAD-HEADER-RECORD-EXIT.
039200     EXIT.
039300*
039400 520-SET-OVERALL-BAND.
039500*    SAME BAND CUTS AS 600-BAND-FILE-SCORE BELOW -- KEPT HERE
039600*    TOO SINCE THE HEADER LINE CARRIES NO BAND OF ITS OWN AND
039700*    THE CONSOLE SUMMARY NEEDS ONE REGARDLESS OF WHETHER THE
039800*    PRINTED REPORT EVER RUNS.
039900*    INCLUSIVE ON THE LOWER BOUND OF EACH BAND, PER REQ CT-4471:
040000*    90 AND UP IS EXCELLENT, 75 UP TO 90 IS GOOD, 60 UP TO 75
040100*    IS FAIR, ANYTHING BELOW 60 IS POOR.  EVALUATE TESTS TOP
040200*    DOWN SO ONLY THE FIRST TRUE CONDITION FIRES.
040300     EVALUATE TRUE
040400*        90 AND UP IS EXCELLENT.
040500         WHEN MET-OVERALL-SCORE >= 90.0
040600             MOVE 'EXCELLENT' TO MET-OVERALL-BAND
040700*        75 UP TO 90 IS GOOD.
040800         WHEN MET-OVERALL-SCORE >= 75.0
040900             MOVE 'GOOD'      TO MET-OVERALL-BAND
041000*        60 UP TO 75 IS FAIR.
041100         WHEN MET-OVERALL-SCORE >= 60.0
041200             MOVE 'FAIR'      TO MET-OVERALL-BAND
041300*        ANYTHING BELOW 60 IS POOR.
041400         WHEN OTHER
041500             MOVE 'POOR'      TO MET-OVERALL-BAND
041600     END-EVALUATE.
041700 520-SET-OVERALL-BAND-EXIT.
041800     EXIT.
041900*
042000 230-LOAD-FILE-SCORE-RECORD.
042100*    LOAD ONE 'F' LINE INTO THE NEXT FREE MET-FILE-SCORE SLOT
042200*    AND BAND IT IMMEDIATELY -- THE TABLE IS STILL IN READ-IN
042300*    ORDER HERE, THE DESCENDING SORT HAPPENS LATER IN 400.
042400*    500 ROWS IS THE TABLE LIMIT (REQ CT-5090) -- A RUN WITH
042500*    MORE FILES THAN THAT DROPS THE OVERFLOW AND TRACES IT SO
042600*    THE SHORTFALL IS VISIBLE ON SYSOUT RATHER THAN SILENT.
042700     IF LOGQ-FSCORE-COUNT < 500
042800         ADD 1 TO LOGQ-FSCORE-COUNT
042900             ON SIZE ERROR
043000                 DISPLAY 'LOGQMAIN - FSCORE-COUNT OVERFLOWED '
043100                     'ADDING FILE: ' LOGQF-FILE-NAME
043200         END-ADD
043300*        CARRY THE NAME AND RAW SCORE, THEN BAND IT.
043400         SET LOGQ-FSCORE-IDX TO LOGQ-FSCORE-COUNT
043500         MOVE LOGQF-FILE-NAME  TO FILE-NAME (LOGQ-FSCORE-IDX)
043600         MOVE LOGQF-FILE-SCORE TO FILE-SCORE (LOGQ-FSCORE-IDX)
043700         PERFORM 600-BAND-FILE-SCORE
043800             THRU 600-BAND-FILE-SCORE-EXIT
043900     ELSE
044000         DISPLAY 'LOGQMAIN - FILE-SCORE TABLE FULL, RECORD '
044100             'DROPPED: ' LOGQF-FILE-NAME
044200     END-IF.
044300 230-LOAD-FILE-SCORE-RECORD-EXIT.
044400     EXIT.
044500*
044600 600-BAND-FILE-SCORE.
044700*    SAME BAND CUTS AS 520-SET-OVERALL-BAND ABOVE, APPLIED TO
044800*    THE ONE FILE-SCORE ROW JUST LOADED BY 230.  KEPT AS A
044900*    SEPARATE PARAGRAPH RATHER THAN SHARED WITH 520 BECAUSE
045000*    THE TWO MOVE THE BAND INTO DIFFERENT TARGET FIELDS (THE
045100*    HEADER'S MET-OVERALL-BAND VS. ONE ROW'S FILE-SCORE-BAND).
045200     EVALUATE TRUE
045300*        SAME FOUR CUTS AS 520 ABOVE, APPLIED TO ONE ROW.
045400         WHEN FILE-SCORE (LOGQ-FSCORE-IDX) >= 90.0
045500             MOVE 'EXCELLENT' TO FILE-SCORE-BAND (LOGQ-FSCORE-IDX)
045600         WHEN FILE-SCORE (LOGQ-FSCORE-IDX) >= 75.0
045700             MOVE 'GOOD'      TO FILE-SCORE-BAND (LOGQ-FSCORE-IDX)
045800         WHEN FILE-SCORE (LOGQ-FSCORE-IDX) >= 60.0
045900             MOVE 'FAIR'      TO FILE-SCORE-BAND (LOGQ-FSCORE-IDX)
046000         WHEN OTHER
046100             MOVE 'POOR'      TO FILE-SCORE-BAND (LOGQ-FSCORE-IDX)
046200     END-EVALUATE.
046300 600-BAND-FILE-SCORE-EXIT.
046400     EXIT.
046500*
046600 240-LOAD-LOG-STMT-RECORD.
046700*    LOAD ONE 'L' LINE INTO THE NEXT FREE LOGQ-LOG-TBL SLOT.
046800*    WS-CURRENT-L-INDEX REMEMBERS THE SLOT SO THE 'I' LINES
046900*    THAT FOLLOW (SEE 250 BELOW) KNOW WHERE TO FILE THEIR
047000*    INSIGHTS WITHOUT A SEARCH.  2000 ROWS IS THE TABLE LIMIT
047100*    (REQ CT-4850) -- A RUN WITH MORE LOG STATEMENTS THAN THAT
047200*    DROPS THE OVERFLOW AND TRACES IT.
047300     IF LOGQ-LOG-COUNT < 2000
047400         ADD 1 TO LOGQ-LOG-COUNT
047500             ON SIZE ERROR
047600                 DISPLAY 'LOGQMAIN - LOG-COUNT OVERFLOWED '
047700                     'ADDING A RECORD FOR FILE: ' LOGQL-FILE
047800         END-ADD
047900*        CLAIM THE NEXT FREE SLOT IN THE LOG TABLE.
048000         SET LOGQ-LOG-IDX TO LOGQ-LOG-COUNT
048100         MOVE LOGQ-LOG-COUNT       TO WS-CURRENT-L-INDEX
048200*        FIVE FIELDS STRAIGHT ACROSS FROM THE 'L' LINE, THEN
048300*        ZERO THE INSIGHT COUNT SO 250 BELOW STARTS CLEAN.
048400         MOVE LOGQL-LEVEL          TO LOG-LEVEL    (LOGQ-LOG-IDX)
048500         MOVE LOGQL-FILE           TO LOG-FILE     (LOGQ-LOG-IDX)
048600         MOVE LOGQL-CONTEXT        TO LOG-CONTEXT  (LOGQ-LOG-IDX)
048700         MOVE LOGQL-MESSAGE        TO LOG-MESSAGE  (LOGQ-LOG-IDX)
048800         MOVE LOGQL-SCORE          TO LOG-SCORE    (LOGQ-LOG-IDX)
048900         MOVE ZERO         TO LOG-INSIGHT-COUNT (LOGQ-LOG-IDX)
049000     ELSE
049100         DISPLAY 'LOGQMAIN - LOG TABLE FULL, RECORD DROPPED '
049200             'FOR FILE: ' LOGQL-FILE
049300     END-IF.
049400 240-LOAD-LOG-STMT-RECORD-EXIT.
049500     EXIT.
049600*
049700 250-LOAD-INSIGHT-RECORD.
049800*    AN 'I' LINE ALWAYS FOLLOWS THE 'L' LINE IT BELONGS TO, SO
049900*    WS-CURRENT-L-INDEX STILL POINTS AT THE RIGHT LOG ENTRY.
050000*    IF THAT ENTRY ALREADY HOLDS 10 INSIGHTS (THE LOGQAREA
050100*    TABLE LIMIT) THE EXTRA 'I' LINE IS DROPPED AND TRACED --
050200*    TEN IS THE WIDEST A SINGLE LOG STATEMENT'S INSIGHT LIST
050300*    HAS EVER RUN IN PRACTICE, PER THE UPSTREAM ANALYZER TEAM.
050400     IF WS-CURRENT-L-INDEX > ZERO
050500        AND LOG-INSIGHT-COUNT (WS-CURRENT-L-INDEX) < 10
050600*        POINT BACK AT THE LOG ENTRY THIS INSIGHT BELONGS TO.
050700         SET LOGQ-LOG-IDX TO WS-CURRENT-L-INDEX
050800         ADD 1 TO LOG-INSIGHT-COUNT (LOGQ-LOG-IDX)
050900             ON SIZE ERROR
051000                 DISPLAY 'LOGQMAIN - INSIGHT-COUNT OVERFLOWED '
051100                     'FOR FILE: ' LOG-FILE (LOGQ-LOG-IDX)
051200         END-ADD
051300         SET LOGQ-INSIGHT-IDX TO LOG-INSIGHT-COUNT (LOGQ-LOG-IDX)
051400*        SEVERITY AND TYPE ARE THE ONLY TWO FIELDS AN INSIGHT
051500*        CARRIES -- LOGQHTML 720 RENDERS THEM AS A "SEV/TYPE"
051600*        BADGE ON THE PRINTED REPORT.
051700         MOVE LOGQI-SEVERITY
051800             TO INSIGHT-SEVERITY (LOGQ-LOG-IDX LOGQ-INSIGHT-IDX)
051900         MOVE LOGQI-TYPE
052000             TO INSIGHT-TYPE    (LOGQ-LOG-IDX LOGQ-INSIGHT-IDX)
052100     ELSE
052200         DISPLAY 'LOGQMAIN - INSIGHT RECORD IGNORED, NO '
052300             'CURRENT LOG ENTRY OR TABLE FULL'
052400     END-IF.
052500 250-LOAD-INSIGHT-RECORD-EXIT.
052600     EXIT.
052700*
052800 260-LOAD-RECOMMEND-RECORD.
052900*    'R' LINES ARE NOT TIED TO ANY PARTICULAR 'F' OR 'L' LINE --
053000*    THEY ARE WHOLE-RUN RECOMMENDATIONS FROM THE UPSTREAM
053100*    ANALYZER AND CAN APPEAR ANYWHERE AFTER THE 'H' LINE.
053200*    LOAD ONE 'R' LINE INTO THE NEXT FREE RES-RECOMMENDATION
053300*    SLOT, IN READ-IN ORDER -- NO SORT, NO CAP, ON THE REPORT
053400*    SIDE (SEE LOGQHTML 800); THE CONSOLE SIDE CAPS AT 5 (900).
053500*    20 ROWS IS THE TABLE LIMIT -- THE UPSTREAM ANALYZER NEVER
053600*    EMITS MORE THAN A HANDFUL OF DISTINCT RECOMMENDATIONS PER
053700*    RUN, SO THIS IS AHEAD OF ANY REAL-WORLD VOLUME.
053800     IF RES-RECOMMEND-COUNT < 20
053900         ADD 1 TO RES-RECOMMEND-COUNT
054000             ON SIZE ERROR
054100                 DISPLAY 'LOGQMAIN - RECOMMEND-COUNT OVERFLOWED '
054200                     'ADDING TEXT: ' LOGQR-TEXT
054300         END-ADD
054400*        CLAIM THE NEXT FREE RECOMMENDATION SLOT.
054500         SET RES-REC-IDX TO RES-RECOMMEND-COUNT
054600         MOVE LOGQR-TEXT TO RES-RECOMMENDATION (RES-REC-IDX)
054700     ELSE
054800         DISPLAY 'LOGQMAIN - RECOMMENDATION TABLE FULL, '
054900             'TEXT DROPPED: ' LOGQR-TEXT
055000     END-IF.
055100 260-LOAD-RECOMMEND-RECORD-EXIT.
055200     EXIT.
055300*
055400 400-SORT-FILE-SCORES.
055500*    BOTH SORTS IN THIS PROGRAM (THIS ONE AND 450 BELOW) WERE
055600*    BUILT AS PLAIN WORKING-STORAGE BUBBLE PASSES RATHER THAN
055700*    A COBOL SORT VERB ON PURPOSE -- THE DATA NEVER LEAVES
055800*    LOGQ-ANALYSIS-AREA, SO THERE IS NO SD, NO SORT-RETURN
055900*    CHECK, AND NO RELEASE/RETURN PAIR TO MAINTAIN.  THE
056000*    TRADEOFF IS AN O(N**2) PASS INSTEAD OF AN O(N LOG N) ONE,
056100*    ACCEPTED BECAUSE BOTH TABLES ARE CAPPED WELL UNDER A SIZE
056200*    WHERE THE DIFFERENCE WOULD EVER BE NOTICEABLE ON A BATCH
056300*    WINDOW.
056400*    STABLE DESCENDING SORT ON FILE-SCORE -- BUBBLE PASS, SWAP
056500*    ONLY ON STRICT "OUT OF ORDER" SO TIES KEEP THEIR READ-IN
056600*    ORDER (REQ CT-4911).  A ONE-ROW TABLE NEEDS NO PASSES AT
056700*    ALL, SO THE PERFORM IS SKIPPED ENTIRELY IN THAT CASE --
056800*    THIS ALSO AVOIDS A ZERO-OR-NEGATIVE UPPER BOUND ON THE
056900*    VARYING BELOW WHEN LOGQ-FSCORE-COUNT IS 0 OR 1.
057000     IF LOGQ-FSCORE-COUNT > 1
057100         PERFORM 410-FSCORE-SORT-PASS
057200             THRU 410-FSCORE-SORT-PASS-EXIT
057300             VARYING WS-FS-I FROM 1 BY 1
057400             UNTIL WS-FS-I > LOGQ-FSCORE-COUNT - 1
057500     END-IF.
057600 400-SORT-FILE-SCORES-EXIT.
057700     EXIT.
057800*
057900 410-FSCORE-SORT-PASS.
058000*    ONE BUBBLE PASS -- EACH PASS SETTLES ONE MORE ROW AT THE
058100*    BOTTOM OF THE TABLE, SO THE COMPARE RANGE SHRINKS BY
058200*    WS-FS-I EACH TIME.  CLASSIC BUBBLE-SORT SHAPE, CHOSEN FOR
058300*    ITS STABILITY GUARANTEE RATHER THAN RAW SPEED -- THE
058400*    TABLE TOPS OUT AT 500 ROWS (REQ CT-5090), SO THE O(N**2)
058500*    COST NEVER MATTERS IN PRACTICE.
058600     PERFORM 420-FSCORE-SORT-COMPARE
058700         THRU 420-FSCORE-SORT-COMPARE-EXIT
058800         VARYING WS-FS-J FROM 1 BY 1
058900         UNTIL WS-FS-J > LOGQ-FSCORE-COUNT - WS-FS-I.
059000 410-FSCORE-SORT-PASS-EXIT.
059100     EXIT.
059200*
059300 420-FSCORE-SORT-COMPARE.
059400*    COMPARE ADJACENT ROWS J AND J+1; SWAP THROUGH THE SCRATCH
059500*    AREA ONLY WHEN J IS STRICTLY LOWER-SCORED THAN J+1 -- AN
059600*    EQUAL COMPARE FALLS THROUGH WITHOUT A SWAP, WHICH IS WHAT
059700*    KEEPS THE SORT STABLE ON TIES (REQ CT-4911, FIXING THE
059800*    ORIGINAL REQ CT-4599 TIE-ORDER DEFECT).
059900     COMPUTE WS-FS-J-NEXT = WS-FS-J + 1
060000         ON SIZE ERROR
060100             DISPLAY 'LOGQMAIN - WS-FS-J-NEXT OVERFLOWED AT '
060200                 'SUBSCRIPT ' WS-FS-J
060300     END-COMPUTE.
060400     IF FILE-SCORE (WS-FS-J) < FILE-SCORE (WS-FS-J-NEXT)
060500*        THREE-WAY MOVE THROUGH THE SCRATCH GROUP -- SAME
060600*        SWAP IDIOM AS THE LOG-TABLE SORT BELOW.
060700         MOVE LOGQ-FSCORE-TBL (WS-FS-J) TO WS-FSCORE-SWAP-ENTRY
060800         MOVE LOGQ-FSCORE-TBL (WS-FS-J-NEXT)
060900             TO LOGQ-FSCORE-TBL (WS-FS-J)
061000         MOVE WS-FSCORE-SWAP-ENTRY
061100             TO LOGQ-FSCORE-TBL (WS-FS-J-NEXT)
061200     END-IF.
061300 420-FSCORE-SORT-COMPARE-EXIT.
061400     EXIT.
061500*
061600 450-SORT-LOG-STATEMENTS.
061700*    SAME STABLE BUBBLE TECHNIQUE AS 400, DESCENDING ON LOG-
061800*    SCORE.  LOGQHTML 700-BUILD-LOG-TABLE STOPS AT THE 50TH
061900*    ENTRY (REQ CT-5099), SO NO TRUNCATION IS NEEDED HERE --
062000*    THE FULL TABLE IS SORTED, NOT JUST THE TOP 50, SO THE
062100*    FIRST 50 ROWS AFTER THE SORT ARE GUARANTEED TO BE THE
062200*    WORST 50 BY SCORE.
062300     IF LOGQ-LOG-COUNT > 1
062400         PERFORM 460-LOG-SORT-PASS
062500             THRU 460-LOG-SORT-PASS-EXIT
062600             VARYING WS-LOG-I FROM 1 BY 1
062700             UNTIL WS-LOG-I > LOGQ-LOG-COUNT - 1
062800     END-IF.
062900 450-SORT-LOG-STATEMENTS-EXIT.
063000     EXIT.
063100*
063200 460-LOG-SORT-PASS.
063300*    ONE BUBBLE PASS OVER THE LOG TABLE, SAME SHRINKING-RANGE
063400*    LOGIC AS 410-FSCORE-SORT-PASS ABOVE.  THE TABLE CAN HOLD
063500*    UP TO 2000 ROWS (REQ CT-4850), SO THIS PASS CAN RUN
063600*    NOTICEABLY LONGER THAN THE FILE-SCORE SORT ON A BUSY
063700*    NIGHT, BUT STILL WELL INSIDE THE BATCH WINDOW.
063800     PERFORM 470-LOG-SORT-COMPARE
063900         THRU 470-LOG-SORT-COMPARE-EXIT
064000         VARYING WS-LOG-J FROM 1 BY 1
064100         UNTIL WS-LOG-J > LOGQ-LOG-COUNT - WS-LOG-I.
064200 460-LOG-SORT-PASS-EXIT.
064300     EXIT.
064400*
064500 470-LOG-SORT-COMPARE.
064600*    COMPARE/SWAP ON LOG-SCORE, SAME STRICT-LESS-THAN RULE AS
064700*    420-FSCORE-SORT-COMPARE SO EQUAL SCORES STAY IN THEIR
064800*    ORIGINAL READ-IN ORDER.
064900     COMPUTE WS-LOG-J-NEXT = WS-LOG-J + 1
065000         ON SIZE ERROR
065100             DISPLAY 'LOGQMAIN - WS-LOG-J-NEXT OVERFLOWED AT '
065200                 'SUBSCRIPT ' WS-LOG-J
065300     END-COMPUTE.
065400     IF LOG-SCORE (WS-LOG-J) < LOG-SCORE (WS-LOG-J-NEXT)
065500*        WS-LOG-SWAP-ENTRY IS LAID OUT BYTE-FOR-BYTE LIKE ONE
065600*        LOGQ-LOG-TBL ROW, INCLUDING THE NESTED INSIGHTS TABLE,
065700*        SO THIS GROUP MOVE CARRIES EVERYTHING IN ONE SHOT.
065800         MOVE LOGQ-LOG-TBL (WS-LOG-J) TO WS-LOG-SWAP-ENTRY
065900         MOVE LOGQ-LOG-TBL (WS-LOG-J-NEXT)
066000             TO LOGQ-LOG-TBL (WS-LOG-J)
066100         MOVE WS-LOG-SWAP-ENTRY
066200             TO LOGQ-LOG-TBL (WS-LOG-J-NEXT)
066300     END-IF.
066400 470-LOG-SORT-COMPARE-EXIT.
066500     EXIT.
066600*
066700 500-CALL-REPORT-BUILDER.
066800*    A STATIC CALL, NOT DYNAMIC -- LOGQHTML IS LINK-EDITED INTO
066900*    THE SAME LOAD MODULE AS THIS PROGRAM, SO THERE IS NO
067000*    CALL-PHRASE IDENTIFIER TO MAINTAIN AND NO RISK OF THE
067100*    SUBPROGRAM GOING MISSING AT RUN TIME.
067200*    COMMAREA-STYLE CALL -- LOGQ-ANALYSIS-AREA IS THE SAME
067300*    COPYBOOK IN BOTH PROGRAMS (WORKING-STORAGE HERE, LINKAGE
067400*    OVER THERE), SAME PATTERN EPSCMORT USED CALLING EPSCSMRT.
067500*    THE TWO TITLE STRINGS BUILT IN 100-OPEN-FILES RIDE ALONG
067600*    SO LOGQHTML NEVER HAS TO TOUCH DATE/TIME ITSELF.
067700*    ONE CALL DOES THE WHOLE PRINTED REPORT.
067800     CALL 'LOGQHTML' USING LOGQ-ANALYSIS-AREA
067900         WS-TITLE-DATE-OUT WS-TITLE-TIME-OUT.
068000 500-CALL-REPORT-BUILDER-EXIT.
068100     EXIT.
068200*
068300 900-DISPLAY-CONSOLE-SUMMARY.
068400*    CONSOLE COUNTERPART OF THE REPORT -- SAME COUNTS, PLUS THE
068500*    FIRST-5-RECOMMENDATIONS CAP REQUIRED BY REQ CT-4977.  THE
068600*    REPORT-OUT FILE SHOWS EVERY RECOMMENDATION; SYSOUT SHOWS
068700*    ONLY THE FIRST FIVE SO THE OPERATOR'S SCREEN DOESN'T
068800*    SCROLL PAST ON A BAD RUN WITH A LONG RECOMMENDATION LIST.
068900*    BANNER AND OVERALL SCORE/BAND LINE.
069000     DISPLAY '======================================'.
069100     DISPLAY 'LOGAGENT CODE QUALITY ANALYSIS - SUMMARY'.
069200     DISPLAY '======================================'.
069300     DISPLAY 'OVERALL SCORE : ' MET-OVERALL-SCORE
069400         ' (' MET-OVERALL-BAND ')'.
069500*    FILE AND LOG-STATEMENT COUNTS.
069600     DISPLAY 'FILES ANALYZED: ' RES-FILES-ANALYZED.
069700     DISPLAY 'TOTAL LOG STMT: ' MET-TOTAL-LOGS.
069800*    SEVERITY COUNTS, SAME FOUR FIELDS AS THE PRINTED REPORT'S
069900*    ISSUES BREAKDOWN SECTION.
070000     DISPLAY 'CRITICAL ISSUES: ' MET-CRITICAL-ISSUES.
070100     DISPLAY 'HIGH ISSUES    : ' MET-HIGH-ISSUES.
070200     DISPLAY 'MEDIUM ISSUES  : ' MET-MEDIUM-ISSUES.
070300     DISPLAY 'LOW ISSUES     : ' MET-LOW-ISSUES.
070400*    BEST/NEEDS-ATTENTION FILE CALLOUTS, SAME TWO NAMES LOADED
070500*    BY 220-LOAD-HEADER-RECORD.
070600     DISPLAY 'BEST FILE     : ' RES-BEST-FILE.
070700     DISPLAY 'NEEDS ATTENTION: ' RES-NEEDS-ATTN-FILE.
070800     DISPLAY ' '.
070900*    RECOMMENDATION LIST -- CAPPED AT 5 LINES BELOW (REQ
071000*    CT-4977).  AN EMPTY LIST PRINTS "(NONE)" RATHER THAN
071100*    NOTHING AT ALL, SO THE OPERATOR KNOWS THE SECTION RAN.
071200     DISPLAY 'RECOMMENDATIONS:'.
071300     MOVE ZERO TO WS-RECOMMEND-DISPLAYED.
071400     IF RES-RECOMMEND-COUNT = ZERO
071500         DISPLAY '  (NONE)'
071600     ELSE
071700         PERFORM 910-DISPLAY-ONE-RECOMMEND
071800             THRU 910-DISPLAY-ONE-RECOMMEND-EXIT
071900             VARYING RES-REC-IDX FROM 1 BY 1
072000             UNTIL RES-REC-IDX > RES-RECOMMEND-COUNT
072100                OR WS-RECOMMEND-DISPLAYED = 5
072200*        ANYTHING BEYOND THE FIRST 5 IS SUMMARIZED, NOT LISTED,
072300*        SO THE OPERATOR STILL KNOWS THE TRUE TOTAL.
072400         IF RES-RECOMMEND-COUNT > 5
072500             COMPUTE WS-RECOMMEND-REMAINING =
072600                 RES-RECOMMEND-COUNT - 5
072700                 ON SIZE ERROR
072800                     DISPLAY 'LOGQMAIN - RECOMMEND-REMAINING '
072900                         'OVERFLOWED'
073000             END-COMPUTE
073100             DISPLAY '  ... AND ' WS-RECOMMEND-REMAINING
073200                 ' MORE'
073300         END-IF
073400     END-IF.
073500 900-DISPLAY-CONSOLE-SUMMARY-EXIT.
073600     EXIT.
073700*
073800 910-DISPLAY-ONE-RECOMMEND.
073900*    ONE LINE PER RECOMMENDATION, COUNTED SO 900 ABOVE KNOWS
074000*    WHEN IT HAS SHOWN FIVE AND CAN STOP THE PERFORM.
074100*    WS-RECOMMEND-DISPLAYED IS RESET TO ZERO IN 900 BEFORE THIS
074200*    PARAGRAPH IS EVER PERFORMED, SO IT ALWAYS STARTS A GIVEN
074300*    RUN'S COUNT AT ZERO REGARDLESS OF A PRIOR RUN IN THE SAME
074400*    REGION -- NOT THAT THIS PROGRAM IS EVER RE-PERFORMED
074500*    WITHOUT A FRESH LOAD MODULE, BUT THE HABIT OF RESETTING
074600*    COUNTERS EXPLICITLY RATHER THAN TRUSTING VALUE ZERO ON THE
074700*    DEFINITION COMES STRAIGHT FROM INSUREDCLAIM'S OWN COUNTER
074800*    DISCIPLINE.
074900     DISPLAY '  - ' RES-RECOMMENDATION (RES-REC-IDX).
075000     ADD 1 TO WS-RECOMMEND-DISPLAYED
075100         ON SIZE ERROR
075200             DISPLAY 'LOGQMAIN - RECOMMEND-DISPLAYED OVERFLOWED'
075300     END-ADD.
075400 910-DISPLAY-ONE-RECOMMEND-EXIT.
075500     EXIT.
075600*
075700 999-CLOSE-FILES.
075800*    ONLY FILE THIS PROGRAM OWNS IS THE INPUT -- REPORT-OUT IS
075900*    OPENED AND CLOSED ENTIRELY WITHIN LOGQHTML, SO THERE IS
076000*    NOTHING ELSE TO CLOSE HERE BEFORE STOP RUN.
076100*    CLOSE THE ONLY FILE THIS PROGRAM OWNS.
076200*    NO FILE-STATUS CHECK ON THE CLOSE -- A FAILED CLOSE ON A
076300*    SEQUENTIAL INPUT FILE THAT HAS ALREADY BEEN READ TO EOF
076400*    HAS NO RECOVERY ACTION TO TAKE IN THIS SHOP'S BATCH
076500*    STANDARD, SO IT IS LEFT FOR THE JOB-STEP CONDITION CODE
076600*    TO SURFACE RATHER THAN TRAPPED HERE.
076700     CLOSE ANALYSIS-RESULT-IN.
076800 999-CLOSE-FILES-EXIT.
076900     EXIT.
