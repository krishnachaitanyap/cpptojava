000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.        LOGQHTML.
000400 AUTHOR.            J HILDNER.
000500 INSTALLATION.      CT DAS - BUREAU OF ENTERPRISE SYSTEMS.
000600 DATE-WRITTEN.      06/21/1989.
000700 DATE-COMPILED.     CURRENT-DATE.
000800 SECURITY.          STATE OF CONNECTICUT - INTERNAL USE ONLY.
000900*************************************************************
001000*  LOGQHTML
001100*
001200*  REPORT-SECTION WRITER FOR THE LOGAGENT CODE-QUALITY REPORT.
001300*  LINKED FROM LOGQMAIN WITH THE FULLY-LOADED AND SORTED
001400*  LOGQ-ANALYSIS-AREA -- OPENS REPORT-OUT, WRITES THE BANNER,
001500*  THE ISSUES BREAKDOWN, THE FILE-ANALYSIS TABLE, THE DETAILED
001600*  LOG-ANALYSIS TABLE AND THE RECOMMENDATIONS SECTION, THEN
001700*  CLOSES REPORT-OUT AND GOES BACK TO LOGQMAIN.  DOES NOT
001800*  RESEQUENCE OR RE-EDIT ANYTHING -- THAT IS LOGQMAIN'S JOB.
001900*
002000*  (C) 1989 STATE OF CONNECTICUT - DEPT OF ADMINISTRATIVE
002100*      SERVICES, BUREAU OF ENTERPRISE SYSTEMS.
002200*************************************************************
002300*    CHANGE LOG
002400*-------------------------------------------------------------
002500* 062189 JHILDNER REQ CT-4471  ORIGINAL PROGRAM.
002600* 091289 DELLIS   REQ CT-4512  ADD NEEDS-ATTENTION CALLOUT.
002700* 081591 JHILDNER REQ CT-4677  ADD HIGH-COST ISSUE LINE.
002800* 031592 DELLIS   REQ CT-4734  WIDEN LOG-MESSAGE TRUNCATION.
002900* 110293 MFIORE   REQ CT-4801  ADD SENSITIVE-DATA BADGE TEXT.
003000* 071797 MFIORE   REQ CT-5033  SPLIT OUT OF LOGQMAIN AS A
003100*                              CALLED SUBPROGRAM, COMMAREA-
003200*                              STYLE, PER EPSCSMRT PATTERN.
003300* 052898 DELLIS   REQ CT-5090  RAISE FILE TABLE TO 500 ROWS.
003400* 030698 JHILDNER REQ CT-5099  CAP LOG TABLE AT 50 ROWS ON
003500*                              THE PRINTED REPORT ONLY.
003600* 112398 JHILDNER Y2K CT-5101  VERIFIED NO 2-DIGIT YEAR MATH
003700*                              IN THIS MEMBER -- DATE/TIME ARE
003800*                              PASSED IN AS DISPLAY TEXT.
003900* 092200 DELLIS   REQ CT-5188  PRINT RUN DATE/TIME ON BANNER.
004000* 041502 JHILDNER REQ CT-5247  PRINT RUN MODE (LIVE/TEST) ON
004100*                              BANNER LINE 2 WHEN LOGQMAIN'S
004200*                              UPSI-0 TEST SWITCH IS ON.
004300* 051503 MFIORE   REQ CT-5301  "NO ISSUES" BADGE TEXT FOR A
004400*                              LOG ENTRY WITH ZERO INSIGHTS.
004500* 091503 MFIORE   REQ CT-5340  FIX MESSAGE-TRUNCATION TEST --
004600*                              A BYTE-51-ONLY SPACE CHECK
004700*                              MISSED A MESSAGE WITH A WORD
004800*                              BREAK LANDING RIGHT ON BYTE 51.
004900* 091503 MFIORE   REQ CT-5341  STOP FEEDING THE INSIGHT BADGE
005000*                              STRING PAST BYTE 100 AND TAG
005100*                              THE OVERFLOW WITH "+N MORE"
005200*                              INSTEAD OF DROPPING IT SILENTLY.
005300* 030803 MFIORE   REQ CT-5360  ADD SIZE ERROR GUARDS TO ALL
005400*                              ADD/COMPUTE STATEMENTS PER
005500*                              DAS ARITHMETIC STANDARD.
005600* 041103 DELLIS   REQ CT-5362  UPPER-CASE LOG-LEVEL AND
005700*                              INSIGHT-TYPE ON THE PRINTED
005800*                              REPORT TO MATCH THE CONSOLE
005900*                              SUMMARY'S DISPLAY CONVENTION.
006000* 062303 JHILDNER REQ CT-5380  STOP SUMMARIZING INSIGHT BADGES
006100*                              PAST BYTE 100 AS "+N MORE" --
006200*                              WRAP ONTO CONTINUATION LINES SO
006300*                              EVERY INSIGHT STILL PRINTS.
006400*************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-370.
006800 OBJECT-COMPUTER.   IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON STATUS IS LOGQH-TEST-MODE
007200     UPSI-0 OFF STATUS IS LOGQH-PRODUCTION-MODE
007300     CLASS LOGQH-BAND-CLASS IS 'EXCELLENT' 'GOOD' 'FAIR' 'POOR'.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT REPORT-OUT  ASSIGN TO LOGQRPT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-LOGQRPT-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  REPORT-OUT
008300     RECORD CONTAINS 132 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500 01  PRT-REC                     PIC X(132).
008600 WORKING-STORAGE SECTION.
008700*
008800*    REPORT-OUT FILE STATUS, SPLIT INTO ITS TWO BYTES BY THE
008900*    REDEFINES BELOW SO A BAD OPEN CAN BE DISPLAYED BYTE-WISE.
009000 01  WS-REPORT-STATUS-FIELDS.
009100     05  WS-LOGQRPT-STATUS         PIC X(02) VALUE SPACES.
009200 01  WS-REPORT-STATUS-BYTES REDEFINES WS-REPORT-STATUS-FIELDS.
009300     05  WS-RPT-STATUS-1           PIC X(01).
009400     05  WS-RPT-STATUS-2           PIC X(01).
009500*
009600*    LIVE-RUN/TEST-RUN BANNER TEXT, FLIPPED BY LOGQMAIN'S
009700*    UPSI-0 TEST SWITCH (REQ CT-5247) AND PRINTED ON TITLE
009800*    LINE 2 BY 310-WRITE-BANNER.  THE ALTERNATE-BYTES VIEW
009900*    EXISTS SO THE FIELD CAN BE MOVED BYTE-FOR-BYTE IF A
010000*    FUTURE CHANGE NEEDS TO INSPECT IT ONE CHARACTER AT A TIME.
010100 01  WS-RUN-MODE-TEXT.
010200     05  WS-RUN-MODE-LIT           PIC X(08) VALUE 'LIVE RUN'.
010300 01  WS-RUN-MODE-ALT REDEFINES WS-RUN-MODE-TEXT.
010400     05  WS-RUN-MODE-BYTES         PIC X(08).
010500*
010600*    TRUNCATED-MESSAGE WORK AREA -- 710-TRUNCATE-LOG-MESSAGE
010700*    EITHER MOVES THE FULL 50 BYTES STRAIGHT IN OR, THROUGH THE
010800*    REDEFINES BELOW, SPLITS IN THE 47-BYTE BODY AND THE 3-BYTE
010900*    '...' MARKER SEPARATELY.
011000 01  WS-TRUNC-MESSAGE                PIC X(50).
011100 01  WS-TRUNC-MESSAGE-PARTS REDEFINES WS-TRUNC-MESSAGE.
011200     05  WS-TRUNC-BODY             PIC X(47).
011300     05  WS-TRUNC-ELLIPSIS         PIC X(03).
011400*
011500*    SUBSCRIPTS AND COUNTERS -- ALL COMP PER SHOP STANDARD.
011600*    WS-LOG-DISPLAY-MAX HOLDS THE SMALLER OF 50 OR THE ACTUAL
011700*    LOG-TABLE COUNT; WS-LOG-SEQ NUMBERS THE PRINTED ROWS;
011800*    WS-BADGE-PTR IS THE STRING POINTER INTO WS-BADGE-TEXT.
011900 77  WS-LOG-DISPLAY-MAX           PIC 9(04) COMP VALUE ZERO.
012000 77  WS-LOG-SEQ                   PIC 9(04) COMP VALUE ZERO.
012100 77  WS-BADGE-PTR                 PIC 9(04) COMP VALUE 1.
012200*
012300*    INSIGHT-BADGE STRING BUILT BY 720/725/727 BELOW, ONE LINE
012400*    (OR MORE, WHEN THE ENTRY CARRIES ENOUGH INSIGHTS TO RUN
012500*    PAST ONE LINE) PER LOG ENTRY.  WS-BADGE-LABEL CARRIES
012600*    'INSIGHTS' ON THE FIRST LINE OF THE GROUP AND SPACES ON
012700*    EVERY CONTINUATION LINE AFTER IT.
012800 01  WS-BADGE-TEXT                  PIC X(116) VALUE SPACES.
012900 01  WS-BADGE-LABEL                 PIC X(10)  VALUE SPACES.
013000*
013100*    UPPER-CASE WORK FIELDS -- LOG-LEVEL AND INSIGHT-TYPE PRINT
013200*    UPPER-CASE (REQ CT-5362); NEITHER TABLE FIELD IS ALTERED IN
013300*    PLACE, SO EACH IS COPIED HERE FIRST AND INSPECT CONVERTING
013400*    IS RUN AGAINST THE COPY BY 730/725 BELOW.
013500 01  WS-LOG-LEVEL-UC                PIC X(10).
013600 01  WS-INSIGHT-TYPE-UC             PIC X(20).
013700*
013800*    REPORT PRINT-LINE LAYOUTS
013900     COPY LOGQPRT.
014000*
014100 LINKAGE SECTION.
014200*
014300*    LOGQ-ANALYSIS-AREA -- SHARED WITH LOGQMAIN'S WORKING-STORAGE
014400     COPY LOGQAREA.
014500*
014600 01  LK-TITLE-DATE                  PIC X(10).
014700 01  LK-TITLE-TIME                  PIC X(08).
014800*
014900 PROCEDURE DIVISION USING LOGQ-ANALYSIS-AREA
015000         LK-TITLE-DATE LK-TITLE-TIME.
015100*************************************************************
015200*    PROCEDURE DIVISION PROCESSING NOTES
015300*-------------------------------------------------------------
015400*    PARAGRAPH NUMBERING FOLLOWS BUREAU STANDARD DAS-COBOL-07,
015500*    SAME AS LOGQMAIN:
015600*        000-099  MAINLINE SEQUENCE ONLY.
015700*        300-399  REPORT-OUT OPEN AND BANNER/TITLE LINES.
015800*        500-599  ISSUES-BREAKDOWN SECTION.
015900*        600-699  FILE-ANALYSIS TABLE SECTION.
016000*        700-799  DETAILED LOG-ANALYSIS TABLE SECTION.
016100*        800-899  RECOMMENDATIONS SECTION.
016200*        999      REPORT-OUT CLOSE.
016300*    EVERY PARAGRAPH IS PAIRED WITH AN -EXIT PARAGRAPH AND
016400*    REACHED ONLY THROUGH PERFORM ... THRU, SAME AS LOGQMAIN --
016500*    NO GO TO ANYWHERE IN THIS PROGRAM.
016600*    THIS PROGRAM DOES NO EDITING, BANDING OR SORTING OF ITS
016700*    OWN -- LOGQ-ANALYSIS-AREA ARRIVES FROM LOGQMAIN ALREADY
016800*    FULLY LOADED, BANDED AND SORTED.  EVERY PARAGRAPH HERE
016900*    EITHER FORMATS A VALUE FOR PRINT OR WRITES A LINE; NONE OF
017000*    THEM CHANGE A METRICS OR RESULT FIELD.  IF A FUTURE CHANGE
017100*    NEEDS NEW BUSINESS LOGIC (A NEW BAND CUT, A NEW COUNT), IT
017200*    BELONGS IN LOGQMAIN, NOT HERE.
017300*    EVERY ADD CARRIES AN ON SIZE ERROR CLAUSE NAMING THE FIELD
017400*    AND A KEY VALUE ON THE DISPLAY LINE (REQ CT-5360), SAME
017500*    ARITHMETIC-SAFETY HABIT AS LOGQMAIN, EVEN THOUGH THE
017600*    COUNTERS HERE ARE ALL WELL INSIDE THEIR PRACTICAL CEILING.
017700*-------------------------------------------------------------
017800*    DATA-NAME PREFIXES, SAME SHOP CONVENTION AS LOGQMAIN:
017900*        LOGQ-    SHARED ANALYSIS-AREA GROUP AND ITS TABLES
018000*                 (LINKAGE SECTION HERE, COPY LOGQAREA).
018100*        MET-     OVERALL METRICS FIELDS.
018200*        RES-     RESULT/SUMMARY FIELDS AND THE RECOMMENDATION
018300*                 LIST.
018400*        RPT-     ONE FIELD WITHIN A LOGQPRT PRINT-LINE LAYOUT.
018500*        WS-      WORK FIELDS LOCAL TO THIS PROGRAM -- BADGE
018600*                 STRING, TRUNCATION WORK AREA, SUBSCRIPTS.
018700*        LK-      LINKAGE SECTION PARAMETERS PASSED FROM
018800*                 LOGQMAIN (THE TWO TITLE DATE/TIME STRINGS).
018900*    REPORT-OUT IS A SINGLE 132-BYTE LINE-SEQUENTIAL FILE --
019000*    EVERY WRITE IN THIS PROGRAM GOES THROUGH ONE OF THE
019100*    LOGQPRT 01-LEVEL LINE LAYOUTS AND A WRITE ... FROM, NEVER
019200*    A DIRECT MOVE INTO PRT-REC, SO A CHANGE TO ONE LINE'S
019300*    COLUMN LAYOUT IN LOGQPRT NEVER RIPPLES INTO THIS PROGRAM'S
019400*    LOGIC.
019500*    THE BANNER, RULE AND FOOTER LINES ARE LITERAL 01-LEVEL
019600*    RECORDS IN LOGQPRT WITH NO VARIABLE FIELDS AT ALL EXCEPT
019700*    WHERE NOTED -- THEY ARE WRITTEN WHOLE, NOT BUILT HERE.
019800*************************************************************
019900*
020000 000-BUILD-REPORT-SECTIONS.
020100*    NO PERFORM ... UNTIL ANYWHERE IN THIS PARAGRAPH -- EVERY
020200*    SECTION RUNS EXACTLY ONCE, IN A FIXED ORDER, SINCE A
020300*    REPORT HAS ONLY ONE BANNER, ONE ISSUES BREAKDOWN, ONE
020400*    FILE TABLE, ONE LOG TABLE AND ONE RECOMMENDATIONS LIST.
020500*    MAINLINE -- CALLED ONCE PER RUN FROM LOGQMAIN 500-CALL-
020600*    REPORT-BUILDER, COMMAREA-STYLE, SAME AS EPSCSMRT WAS
020700*    LINKED FROM EPSCMORT.  EACH SECTION BELOW WRITES ITS OWN
020800*    HEADING LINE AND TRAILING RULE LINE, SO THE SECTIONS CAN
020900*    BE REORDERED OR DROPPED WITHOUT DISTURBING ONE ANOTHER.
021000*    TEST-MODE OVERRIDE FIRST, BEFORE A SINGLE LINE IS PRINTED,
021100*    SO THE WHOLE REPORT CARRIES THE TEST TAG CONSISTENTLY.
021200     IF LOGQH-TEST-MODE
021300         MOVE 'TEST RUN' TO WS-RUN-MODE-LIT
021400     END-IF.
021500     PERFORM 300-OPEN-REPORT
021600         THRU 300-OPEN-REPORT-EXIT.
021700     PERFORM 310-WRITE-BANNER
021800         THRU 310-WRITE-BANNER-EXIT.
021900     PERFORM 500-BUILD-ISSUE-BREAKDOWN
022000         THRU 500-BUILD-ISSUE-BREAKDOWN-EXIT.
022100     PERFORM 600-BUILD-FILE-TABLE
022200         THRU 600-BUILD-FILE-TABLE-EXIT.
022300     PERFORM 700-BUILD-LOG-TABLE
022400         THRU 700-BUILD-LOG-TABLE-EXIT.
022500     PERFORM 800-BUILD-RECOMMENDATIONS
022600         THRU 800-BUILD-RECOMMENDATIONS-EXIT.
022700     PERFORM 999-CLOSE-REPORT
022800         THRU 999-CLOSE-REPORT-EXIT.
022900     GOBACK.
023000*
023100 300-OPEN-REPORT.
023200*    OPEN OUTPUT, NOT OPEN EXTEND -- REPORT-OUT IS REBUILT FROM
023300*    SCRATCH EVERY RUN, SO LAST NIGHT'S REPORT NEVER LEAKS INTO
023400*    TONIGHT'S.  THE JCL STEP THAT RUNS THIS JOB IS RESPONSIBLE
023500*    FOR ARCHIVING THE PRIOR NIGHT'S REPORT-OUT BEFORE THIS
023600*    PROGRAM OPENS IT, NOT THIS PROGRAM.
023700*    REPORT-OUT IS A BRAND-NEW FILE EVERY RUN -- NO EXTEND, NO
023800*    APPEND.  A BAD OPEN IS TRACED BUT NOT FATAL HERE, SAME AS
023900*    LOGQMAIN'S 100-OPEN-FILES -- THE WRITES THAT FOLLOW WILL
024000*    FAIL LOUDLY ON THEIR OWN IF THE OPEN REALLY DID NOT TAKE,
024100*    SO THERE IS NO NEED TO DUPLICATE THAT CHECK AT EVERY WRITE.
024200     OPEN OUTPUT REPORT-OUT.
024300     IF WS-LOGQRPT-STATUS NOT = '00'
024400         DISPLAY 'LOGQHTML - OPEN FAILED ON REPORT-OUT STATUS '
024500             WS-LOGQRPT-STATUS
024600     END-IF.
024700 300-OPEN-REPORT-EXIT.
024800     EXIT.
024900*
025000 310-WRITE-BANNER.
025100*    FIVE LINES TOTAL -- TWO TITLE LINES, A RULE LINE, FOUR
025200*    OVERALL-SCORE CALLOUT LINES AND A CLOSING RULE LINE.  THIS
025300*    IS THE ONLY PLACE IN THE PROGRAM WHERE A RULE LINE OPENS
025400*    AND CLOSES A BLOCK WITHOUT A SECTION-HEADER LINE BETWEEN
025500*    THEM -- EVERY OTHER SECTION BELOW HAS A SECTION-HDR LINE
025600*    RIGHT AFTER ITS OPENING, WHICH THE BANNER DOES NOT NEED
025700*    SINCE IT IS THE FIRST THING ON THE PAGE.
025800*    TITLE LINE 1 IS STATIC TEXT CARRIED WHOLE IN LOGQPRT.
025900*    LINE 2 CARRIES THE RUN DATE/TIME HANDED DOWN FROM LOGQMAIN
026000*    (REQ CT-5188) AND THE LIVE/TEST TAG DRIVEN BY THE UPSI-0
026100*    SWITCH (REQ CT-5247) -- A TEST RUN MUST NEVER LOOK LIKE A
026200*    PRODUCTION REPORT ON THE PRINTED PAGE.
026300     WRITE PRT-REC FROM LOGQ-RPT-TITLE-LINE1.
026400     MOVE LK-TITLE-DATE TO RPT-TITLE-DATE.
026500     MOVE LK-TITLE-TIME TO RPT-TITLE-TIME.
026600     MOVE WS-RUN-MODE-LIT TO RPT-RUN-MODE.
026700     WRITE PRT-REC FROM LOGQ-RPT-TITLE-LINE2.
026800     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
026900*    OVERALL-SCORE BLOCK -- FOUR LABEL/VALUE LINES, SCORE AND
027000*    BAND ALREADY SET BY LOGQMAIN 520-SET-OVERALL-BAND BEFORE
027100*    THIS PROGRAM WAS EVER CALLED, SO NO BANDING LOGIC LIVES
027200*    HERE AT ALL.
027300     MOVE SPACES TO RPT-SECTION-TITLE.
027400     STRING 'OVERALL SCORE - ' MET-OVERALL-BAND
027500         DELIMITED BY SIZE INTO RPT-SECTION-TITLE.
027600     WRITE PRT-REC FROM LOGQ-RPT-SECTION-HDR-LINE.
027700     MOVE MET-OVERALL-SCORE TO RPT-OVERALL-SCORE-OUT.
027800     MOVE MET-OVERALL-BAND  TO RPT-OVERALL-BAND-OUT.
027900     WRITE PRT-REC FROM LOGQ-RPT-OVERALL-LINE.
028000     MOVE RES-FILES-ANALYZED TO RPT-FILES-ANALYZED-OUT.
028100     WRITE PRT-REC FROM LOGQ-RPT-FILES-LINE.
028200     MOVE RES-BEST-FILE TO RPT-BEST-FILE-OUT.
028300     WRITE PRT-REC FROM LOGQ-RPT-BEST-LINE.
028400     MOVE RES-NEEDS-ATTN-FILE TO RPT-ATTN-FILE-OUT.
028500     WRITE PRT-REC FROM LOGQ-RPT-ATTN-LINE.
028600     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
028700 310-WRITE-BANNER-EXIT.
028800     EXIT.
028900*
029000 500-BUILD-ISSUE-BREAKDOWN.
029100*    THIS SECTION NEVER CHANGES SHAPE RUN TO RUN -- UNLIKE THE
029200*    FILE AND LOG TABLES BELOW, WHICH GROW AND SHRINK WITH THE
029300*    INPUT, THE ISSUES BREAKDOWN IS ALWAYS THE SAME ELEVEN
029400*    LINES IN THE SAME ORDER, WHICH IS WHY IT IS WRITTEN AS
029500*    PLAIN IN-LINE CODE RATHER THAN A PERFORM ... VARYING OVER
029600*    A TABLE.
029700*    ELEVEN FIXED CALLOUT LINES, LABEL + COUNT, TAKEN STRAIGHT
029800*    FROM THE UPSTREAM QUALITY-METRICS (SEE LOGQREC 'H' LINE).
029900*    NO SORT, NO SUPPRESSION -- EVERY COUNT PRINTS EVEN WHEN
030000*    IT IS ZERO, SO A CLEAN RUN SHOWS CLEAN COUNTS, NOT A
030100*    SHORTER LIST THAT MIGHT BE MISREAD AS A MISSING SECTION.
030200     MOVE 'ISSUES BREAKDOWN' TO RPT-SECTION-TITLE.
030300     WRITE PRT-REC FROM LOGQ-RPT-SECTION-HDR-LINE.
030400*    CRITICAL/HIGH/MEDIUM/LOW SEVERITY COUNTS.
030500     MOVE 'CRITICAL ISSUES'        TO RPT-ISSUE-LABEL.
030600     MOVE MET-CRITICAL-ISSUES      TO RPT-ISSUE-COUNT-OUT.
030700     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
030800     MOVE 'HIGH ISSUES'            TO RPT-ISSUE-LABEL.
030900     MOVE MET-HIGH-ISSUES          TO RPT-ISSUE-COUNT-OUT.
031000     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
031100     MOVE 'MEDIUM ISSUES'          TO RPT-ISSUE-LABEL.
031200     MOVE MET-MEDIUM-ISSUES        TO RPT-ISSUE-COUNT-OUT.
031300     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
031400     MOVE 'LOW ISSUES'             TO RPT-ISSUE-LABEL.
031500     MOVE MET-LOW-ISSUES           TO RPT-ISSUE-COUNT-OUT.
031600     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
031700*    SEVEN ISSUE-TYPE COUNTS, ONE PER UPSTREAM DETECTOR RULE.
031800     MOVE 'REDUNDANT LOGS'         TO RPT-ISSUE-LABEL.
031900     MOVE MET-REDUNDANT-LOGS       TO RPT-ISSUE-COUNT-OUT.
032000     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
032100     MOVE 'INCORRECT LOG LEVEL'    TO RPT-ISSUE-LABEL.
032200     MOVE MET-INCORRECT-LEVEL-LOGS TO RPT-ISSUE-COUNT-OUT.
032300     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
032400     MOVE 'HIGH FREQUENCY LOGS'    TO RPT-ISSUE-LABEL.
032500     MOVE MET-HIGH-FREQUENCY-LOGS  TO RPT-ISSUE-COUNT-OUT.
032600     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
032700     MOVE 'MISSING LOGS'           TO RPT-ISSUE-LABEL.
032800     MOVE MET-MISSING-LOGS         TO RPT-ISSUE-COUNT-OUT.
032900     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
033000     MOVE 'UNSTRUCTURED LOGS'      TO RPT-ISSUE-LABEL.
033100     MOVE MET-UNSTRUCTURED-LOGS    TO RPT-ISSUE-COUNT-OUT.
033200     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
033300     MOVE 'SENSITIVE DATA LOGS'    TO RPT-ISSUE-LABEL.
033400     MOVE MET-SENSITIVE-DATA-LOGS  TO RPT-ISSUE-COUNT-OUT.
033500     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
033600     MOVE 'HIGH COST LOGS'         TO RPT-ISSUE-LABEL.
033700     MOVE MET-HIGH-COST-LOGS       TO RPT-ISSUE-COUNT-OUT.
033800     WRITE PRT-REC FROM LOGQ-RPT-ISSUE-LINE.
033900     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
034000 500-BUILD-ISSUE-BREAKDOWN-EXIT.
034100     EXIT.
034200*
034300 600-BUILD-FILE-TABLE.
034400*    UNLIKE THE LOG TABLE BELOW, THE FILE TABLE IS NEVER
034500*    TRUNCATED ON THE PRINTED REPORT -- EVERY FILE THE UPSTREAM
034600*    ANALYZER SCORED GETS A LINE, UP TO THE 500-ROW WORKING-
034700*    STORAGE LIMIT SET BY LOGQMAIN (REQ CT-5090).  A SHOP WITH
034800*    MORE THAN 500 SOURCE FILES IN ONE NIGHTLY RUN WOULD NEED A
034900*    TABLE-LIMIT CHANGE IN LOGQMAIN, NOT HERE.
035000*    PER-FILE SCORE TABLE, ALREADY SORTED DESCENDING AND
035100*    BANDED BY LOGQMAIN -- THIS PARAGRAPH ONLY PRINTS WHAT IT
035200*    IS HANDED.  AN EMPTY TABLE (NO 'F' LINES ON THE INPUT)
035300*    GETS AN EXPLANATORY LINE INSTEAD OF A BARE COLUMN HEADER
035400*    SO THE REPORT NEVER SHOWS A HEADER WITH NO ROWS UNDER IT.
035500     MOVE 'FILE ANALYSIS' TO RPT-SECTION-TITLE.
035600     WRITE PRT-REC FROM LOGQ-RPT-SECTION-HDR-LINE.
035700     IF LOGQ-FSCORE-COUNT = ZERO
035800         MOVE 'NO FILES WERE ANALYZED IN THIS RUN.'
035900             TO RPT-EMPTY-TEXT
036000         WRITE PRT-REC FROM LOGQ-RPT-EMPTY-LINE
036100     ELSE
036200         WRITE PRT-REC FROM LOGQ-RPT-FILE-COL-HDR
036300         WRITE PRT-REC FROM LOGQ-RPT-FILE-DASH-LINE
036400         PERFORM 610-WRITE-FILE-DETAIL-LINE
036500             THRU 610-WRITE-FILE-DETAIL-LINE-EXIT
036600             VARYING LOGQ-FSCORE-IDX FROM 1 BY 1
036700             UNTIL LOGQ-FSCORE-IDX > LOGQ-FSCORE-COUNT
036800     END-IF.
036900     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
037000 600-BUILD-FILE-TABLE-EXIT.
037100     EXIT.
037200*
037300 610-WRITE-FILE-DETAIL-LINE.
037400*    PERFORMED ONCE PER FILE-SCORE TABLE ROW BY THE VARYING
037500*    CLAUSE IN 600 ABOVE -- LOGQ-FSCORE-IDX IS SET BY THAT
037600*    PERFORM, NOT BY THIS PARAGRAPH.
037700*    ONE ROW PER FILE -- NAME, NUMERIC SCORE, BAND TEXT.  NO
037800*    COMPUTATION HAPPENS HERE, ONLY FORMATTING -- THE SCORE
037900*    AND BAND ARRIVED ALREADY SET FROM LOGQMAIN.
038000     MOVE FILE-NAME      (LOGQ-FSCORE-IDX) TO RPT-FDET-NAME.
038100     MOVE FILE-SCORE      (LOGQ-FSCORE-IDX) TO RPT-FDET-SCORE.
038200     MOVE FILE-SCORE-BAND (LOGQ-FSCORE-IDX) TO RPT-FDET-BAND.
038300     WRITE PRT-REC FROM LOGQ-RPT-FILE-DET-LINE.
038400 610-WRITE-FILE-DETAIL-LINE-EXIT.
038500     EXIT.
038600*
038700 700-BUILD-LOG-TABLE.
038800*    THIS IS THE ONLY SECTION OF THE REPORT THAT CAPS WHAT IT
038900*    PRINTS SHORT OF THE FULL TABLE -- EVERY OTHER SECTION
039000*    (ISSUES BREAKDOWN, FILE TABLE, RECOMMENDATIONS) PRINTS
039100*    EVERYTHING LOGQMAIN LOADED.  THE CAP EXISTS BECAUSE A BUSY
039200*    CODEBASE CAN EASILY PRODUCE SEVERAL HUNDRED LOG-STATEMENT
039300*    ROWS, AND A PRINTED REPORT THAT LONG STOPPED BEING USEFUL
039400*    TO THE REVIEWERS WHO ASKED FOR THIS SECTION (REQ CT-5099).
039500*    PRINTED LOG TABLE IS CAPPED AT 50 ENTRIES EVEN THOUGH THE
039600*    IN-STORAGE TABLE MAY HOLD MORE (REQ CT-5099) -- THE TABLE
039700*    IS ALREADY SORTED DESCENDING BY LOGQMAIN 450-SORT-LOG-
039800*    STATEMENTS, SO THE FIRST 50 ARE THE WORST 50.  WS-LOG-SEQ
039900*    IS RESET TO ZERO HERE AND COUNTED UP BY 730 BELOW SO THE
040000*    PRINTED ROWS ARE NUMBERED 1 THROUGH WS-LOG-DISPLAY-MAX
040100*    REGARDLESS OF HOW MANY ROWS EXIST IN STORAGE.
040200     MOVE 'DETAILED LOG ANALYSIS' TO RPT-SECTION-TITLE.
040300     WRITE PRT-REC FROM LOGQ-RPT-SECTION-HDR-LINE.
040400     IF LOGQ-LOG-COUNT = ZERO
040500         MOVE 'NO LOG STATEMENTS WERE FOUND IN THIS RUN.'
040600             TO RPT-EMPTY-TEXT
040700         WRITE PRT-REC FROM LOGQ-RPT-EMPTY-LINE
040800     ELSE
040900*        CAP THE DISPLAY COUNT AT 50 WITHOUT DISTURBING THE
041000*        UNDERLYING TABLE -- LOGQMAIN STILL HOLDS EVERY ROW.
041100         IF LOGQ-LOG-COUNT > 50
041200             MOVE 50 TO WS-LOG-DISPLAY-MAX
041300         ELSE
041400             MOVE LOGQ-LOG-COUNT TO WS-LOG-DISPLAY-MAX
041500         END-IF
041600         MOVE ZERO TO WS-LOG-SEQ
041700         PERFORM 730-WRITE-LOG-ENTRY
041800             THRU 730-WRITE-LOG-ENTRY-EXIT
041900             VARYING LOGQ-LOG-IDX FROM 1 BY 1
042000             UNTIL LOGQ-LOG-IDX > WS-LOG-DISPLAY-MAX
042100     END-IF.
042200     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
042300 700-BUILD-LOG-TABLE-EXIT.
042400     EXIT.
042500*
042600 730-WRITE-LOG-ENTRY.
042700*    PERFORMED ONCE PER DISPLAYED LOG ROW BY THE VARYING CLAUSE
042800*    IN 700 ABOVE.  LOGQ-LOG-IDX IS SET BY THAT PERFORM; THIS
042900*    PARAGRAPH ONLY READS IT.
043000*    FOUR PRINT LINES PER LOG ENTRY -- A HEADER LINE (SEQ,
043100*    LEVEL, SCORE) FOLLOWED BY THREE LABEL/FREE-TEXT LINES FOR
043200*    FILE, CONTEXT AND THE (POSSIBLY TRUNCATED) MESSAGE, THEN
043300*    THE INSIGHT BADGE LINE.
043400     ADD 1 TO WS-LOG-SEQ
043500         ON SIZE ERROR
043600             DISPLAY 'LOGQHTML - WS-LOG-SEQ OVERFLOWED AT TABLE '
043700                 'SUBSCRIPT ' LOGQ-LOG-IDX
043800     END-ADD.
043900     MOVE WS-LOG-SEQ             TO RPT-LOG-SEQ-OUT.
044000*    LOG-LEVEL PRINTS UPPER-CASE (REQ CT-5362) -- COPIED TO A
044100*    WORK FIELD FIRST SO THE TABLE ENTRY ITSELF IS UNTOUCHED.
044200     MOVE LOG-LEVEL (LOGQ-LOG-IDX) TO WS-LOG-LEVEL-UC.
044300     INSPECT WS-LOG-LEVEL-UC CONVERTING
044400         'abcdefghijklmnopqrstuvwxyz'
044500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044600     MOVE WS-LOG-LEVEL-UC        TO RPT-LOG-LEVEL-OUT.
044700     MOVE LOG-SCORE (LOGQ-LOG-IDX) TO RPT-LOG-SCORE-OUT.
044800     WRITE PRT-REC FROM LOGQ-RPT-LOG-ENTRY-HDR.
044900*    THREE LABEL/FREE-TEXT LINES, SAME PRINT LAYOUT, DIFFERENT
045000*    LABEL LITERAL AND SOURCE FIELD EACH TIME.
045100*    LABEL/FREE-TEXT LINE FOR THE SOURCE FILE NAME.
045200     MOVE 'FILE'     TO RPT-LABEL-TEXT.
045300     MOVE LOG-FILE (LOGQ-LOG-IDX) TO RPT-FREE-TEXT.
045400     WRITE PRT-REC FROM LOGQ-RPT-LABELTEXT-LINE.
045500*    LABEL/FREE-TEXT LINE FOR THE SURROUNDING CODE CONTEXT.
045600     MOVE 'CONTEXT'  TO RPT-LABEL-TEXT.
045700     MOVE LOG-CONTEXT (LOGQ-LOG-IDX) TO RPT-FREE-TEXT.
045800     WRITE PRT-REC FROM LOGQ-RPT-LABELTEXT-LINE.
045900*    MESSAGE LINE -- RUN THROUGH 710 BELOW FOR THE 50-CHARACTER
046000*    TRUNCATION RULE (REQ CT-4734) BEFORE IT IS PRINTED.
046100     PERFORM 710-TRUNCATE-LOG-MESSAGE
046200         THRU 710-TRUNCATE-LOG-MESSAGE-EXIT.
046300     MOVE 'MESSAGE'  TO RPT-LABEL-TEXT.
046400     MOVE WS-TRUNC-MESSAGE TO RPT-FREE-TEXT.
046500     WRITE PRT-REC FROM LOGQ-RPT-LABELTEXT-LINE.
046600*    INSIGHTS LINE(S) -- BUILT AND WRITTEN BY 720/725/727 BELOW
046700*    AS ONE OR MORE SEVERITY/TYPE BADGE LINES, OR ONE "NO
046800*    ISSUES" LINE WHEN NONE EXIST.  720 OWNS THE WRITE HERE
046900*    BECAUSE A SINGLE ENTRY CAN NEED MORE THAN ONE PRINT LINE.
047000     PERFORM 720-BUILD-INSIGHT-BADGES
047100         THRU 720-BUILD-INSIGHT-BADGES-EXIT.
047200 730-WRITE-LOG-ENTRY-EXIT.
047300     EXIT.
047400*
047500 710-TRUNCATE-LOG-MESSAGE.
047600*    PERFORMED ONCE PER LOG ROW FROM 730 ABOVE, BEFORE THAT
047700*    PARAGRAPH MOVES WS-TRUNC-MESSAGE OUT TO THE PRINT LINE.
047800*    A MESSAGE OVER 50 CHARACTERS PRINTS AS ITS FIRST 47
047900*    CHARACTERS FOLLOWED BY '...' (REQ CT-4734).  TESTING ONLY
048000*    BYTE 51 FOR A SPACE IS NOT ENOUGH -- A MESSAGE CAN HAVE A
048100*    WORD BREAK RIGHT AT POSITION 51 AND STILL RUN PAST 50, SO
048200*    CORRECTED (REQ CT-5340) TO TEST THE WHOLE 51-200 TAIL: ANY
048300*    NON-SPACE BYTE ANYWHERE IN THE TAIL MEANS THE MESSAGE RAN
048400*    PAST 50 AND MUST BE MARKED TRUNCATED.  THE ELSE BRANCH
048500*    CARRIES THE SHORT MESSAGE STRAIGHT ACROSS, UNCHANGED.
048600     IF LOG-MESSAGE (LOGQ-LOG-IDX) (51:150) NOT = SPACES
048700         MOVE LOG-MESSAGE (LOGQ-LOG-IDX) (1:47) TO WS-TRUNC-BODY
048800         MOVE '...' TO WS-TRUNC-ELLIPSIS
048900     ELSE
049000         MOVE LOG-MESSAGE (LOGQ-LOG-IDX) (1:50)
049100             TO WS-TRUNC-MESSAGE
049200     END-IF.
049300 710-TRUNCATE-LOG-MESSAGE-EXIT.
049400     EXIT.
049500*
049600 720-BUILD-INSIGHT-BADGES.
049700*    PERFORMED ONCE PER LOG ROW FROM 730 ABOVE, AFTER THE
049800*    MESSAGE HAS BEEN TRUNCATED BY 710.
049900*    EVERY INSIGHT ON THE ENTRY PRINTS AS ITS OWN SEVERITY/TYPE
050000*    BADGE, IN STORED ORDER, WITH NO CAP, DEDUP OR SORT (BUS
050100*    RULE 6); "NO ISSUES" PRINTS WHEN THE ENTRY CARRIES NONE
050200*    (REQ CT-5301).  WS-BADGE-TEXT IS ONLY 116 BYTES WIDE (THE
050300*    PRINT-LINE FREE-TEXT FIELD), AND A LOG LINE CAN CARRY UP TO
050400*    10 INSIGHTS, SO ONE LINE IS NOT ALWAYS ENOUGH -- 725 BELOW
050500*    FLUSHES A FULL BUFFER TO ITS OWN CONTINUATION LINE AND
050600*    STARTS A FRESH ONE RATHER THAN DROPPING OR SUMMARIZING THE
050700*    OVERFLOW (REQ CT-5380, SUPERSEDES THE "+N MORE" OVERFLOW
050800*    TAG ADDED UNDER CT-5341, WHICH SUMMARIZED REAL INSIGHTS OUT
050900*    OF THE REPORT).
051000     MOVE SPACES      TO WS-BADGE-TEXT.
051100     MOVE 1           TO WS-BADGE-PTR.
051200     MOVE 'INSIGHTS'  TO WS-BADGE-LABEL.
051300     IF LOG-INSIGHT-COUNT (LOGQ-LOG-IDX) = ZERO
051400         MOVE 'NO ISSUES' TO WS-BADGE-TEXT
051500         PERFORM 727-WRITE-BADGE-LINE
051600             THRU 727-WRITE-BADGE-LINE-EXIT
051700     ELSE
051800         PERFORM 725-APPEND-ONE-BADGE
051900             THRU 725-APPEND-ONE-BADGE-EXIT
052000             VARYING LOGQ-INSIGHT-IDX FROM 1 BY 1
052100             UNTIL LOGQ-INSIGHT-IDX >
052200                 LOG-INSIGHT-COUNT (LOGQ-LOG-IDX)
052300*        725 ONLY FLUSHES WHEN A LINE FILLS -- THE FINAL,
052400*        PARTLY-FILLED LINE STILL NEEDS WRITING HERE.
052500         IF WS-BADGE-PTR > 1
052600             PERFORM 727-WRITE-BADGE-LINE
052700                 THRU 727-WRITE-BADGE-LINE-EXIT
052800         END-IF
052900     END-IF.
053000 720-BUILD-INSIGHT-BADGES-EXIT.
053100     EXIT.
053200*
053300 725-APPEND-ONE-BADGE.
053400*    PERFORMED ONCE PER INSIGHT ON THE CURRENT LOG ENTRY BY THE
053500*    VARYING CLAUSE IN 720 ABOVE -- LOGQ-INSIGHT-IDX IS SET BY
053600*    THAT PERFORM, NOT HERE.
053700*    THE LONGEST POSSIBLE BADGE IS 31 BYTES (8-BYTE SEVERITY +
053800*    SLASH + 20-BYTE TYPE + 2-BYTE SEPARATOR), SO THE CURRENT
053900*    LINE IS FLUSHED AND A NEW ONE STARTED ONCE THE POINTER
054000*    PASSES BYTE 85 -- NEVER LATE ENOUGH TO RISK RUNNING THE
054100*    NEXT BADGE PAST THE 116-BYTE FIELD.
054200     IF WS-BADGE-PTR > 85
054300         PERFORM 727-WRITE-BADGE-LINE
054400             THRU 727-WRITE-BADGE-LINE-EXIT
054500         MOVE SPACES TO WS-BADGE-TEXT
054600         MOVE 1      TO WS-BADGE-PTR
054700     END-IF.
054800*    INSIGHT-TYPE PRINTS UPPER-CASE (REQ CT-5362) -- COPIED
054900*    TO A WORK FIELD FIRST SO THE TABLE ENTRY IS UNTOUCHED.
055000     MOVE INSIGHT-TYPE (LOGQ-LOG-IDX LOGQ-INSIGHT-IDX)
055100         TO WS-INSIGHT-TYPE-UC.
055200     INSPECT WS-INSIGHT-TYPE-UC CONVERTING
055300         'abcdefghijklmnopqrstuvwxyz'
055400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055500     STRING INSIGHT-SEVERITY (LOGQ-LOG-IDX LOGQ-INSIGHT-IDX)
055600             DELIMITED BY SPACE
055700         '/' DELIMITED BY SIZE
055800         WS-INSIGHT-TYPE-UC DELIMITED BY SPACE
055900         '  ' DELIMITED BY SIZE
056000         INTO WS-BADGE-TEXT
056100         WITH POINTER WS-BADGE-PTR
056200     END-STRING.
056300 725-APPEND-ONE-BADGE-EXIT.
056400     EXIT.
056500*
056600 727-WRITE-BADGE-LINE.
056700*    PERFORMED FROM 720/725 ABOVE EACH TIME A BADGE LINE FILLS
056800*    OR THE LAST INSIGHT HAS BEEN APPENDED.  THE FIRST LINE OF
056900*    THE GROUP CARRIES THE 'INSIGHTS' LABEL; WS-BADGE-LABEL IS
057000*    BLANKED BELOW SO EVERY CONTINUATION LINE AFTER IT PRINTS
057100*    WITH A BLANK LABEL, READING AS ONE CONTINUED ENTRY RATHER
057200*    THAN A SERIES OF SEPARATE LABELED ROWS.
057300     MOVE WS-BADGE-LABEL         TO RPT-LABEL-TEXT.
057400     MOVE WS-BADGE-TEXT          TO RPT-FREE-TEXT.
057500     WRITE PRT-REC FROM LOGQ-RPT-LABELTEXT-LINE.
057600     MOVE SPACES TO WS-BADGE-LABEL.
057700 727-WRITE-BADGE-LINE-EXIT.
057800     EXIT.
057900*
058000 800-BUILD-RECOMMENDATIONS.
058100*    LAST SECTION BEFORE THE FOOTER LINE.  RECOMMENDATIONS ARE
058200*    PLAIN ADVISORY TEXT FROM THE UPSTREAM ANALYZER -- THIS
058300*    PROGRAM DOES NOT GENERATE, REWORD OR PRIORITIZE THEM, IT
058400*    ONLY PRINTS WHAT IT WAS HANDED, IN THE ORDER IT ARRIVED.
058500*    FULL, UNCAPPED RECOMMENDATION LIST IN READ-IN ORDER -- THE
058600*    FIRST-5 CAP BELONGS ONLY TO THE CONSOLE SIDE (LOGQMAIN
058700*    900-DISPLAY-CONSOLE-SUMMARY); THE PRINTED REPORT SHOWS
058800*    EVERYTHING LOGQMAIN LOADED, SINCE PAPER HAS NO SCROLLBACK
058900*    PROBLEM THE WAY A SYSOUT SCREEN DOES.
059000     MOVE 'RECOMMENDATIONS' TO RPT-SECTION-TITLE.
059100     WRITE PRT-REC FROM LOGQ-RPT-SECTION-HDR-LINE.
059200     IF RES-RECOMMEND-COUNT = ZERO
059300         MOVE 'NO RECOMMENDATIONS FOR THIS RUN.'
059400             TO RPT-EMPTY-TEXT
059500         WRITE PRT-REC FROM LOGQ-RPT-EMPTY-LINE
059600     ELSE
059700         PERFORM 810-WRITE-ONE-RECOMMEND
059800             THRU 810-WRITE-ONE-RECOMMEND-EXIT
059900             VARYING RES-REC-IDX FROM 1 BY 1
060000             UNTIL RES-REC-IDX > RES-RECOMMEND-COUNT
060100     END-IF.
060200     WRITE PRT-REC FROM LOGQ-RPT-RULE-LINE.
060300 800-BUILD-RECOMMENDATIONS-EXIT.
060400     EXIT.
060500*
060600 810-WRITE-ONE-RECOMMEND.
060700*    ONE DASH-PREFIXED LINE PER RECOMMENDATION TEXT -- NO
060800*    NUMBERING, NO WRAPPING, SAME AS THE UPSTREAM TEXT ARRIVED.
060900*    SHARES THE SAME LABEL/FREE-TEXT PRINT LAYOUT AS THE LOG
061000*    TABLE'S FILE/CONTEXT/MESSAGE LINES (LOGQ-RPT-LABELTEXT-
061100*    LINE), JUST WITH A LITERAL DASH IN THE LABEL SLOT INSTEAD
061200*    OF A FIELD NAME.
061300     MOVE '- '  TO RPT-LABEL-TEXT.
061400     MOVE RES-RECOMMENDATION (RES-REC-IDX) TO RPT-FREE-TEXT.
061500     WRITE PRT-REC FROM LOGQ-RPT-LABELTEXT-LINE.
061600 810-WRITE-ONE-RECOMMEND-EXIT.
061700     EXIT.
061800*
061900 999-CLOSE-REPORT.
062000*    FOOTER LINE, THEN CLOSE -- LOGQMAIN OWNS STOP RUN, THIS
062100*    PROGRAM JUST GOES BACK TO ITS CALLER WHEN DONE.
062200*    NO FILE-STATUS CHECK ON THE CLOSE, SAME REASONING AS
062300*    LOGQMAIN 999-CLOSE-FILES -- A FAILED CLOSE ON A FILE THAT
062400*    HAS BEEN SUCCESSFULLY WRITTEN IS A JOB-STEP CONCERN, NOT
062500*    SOMETHING THIS PROGRAM CAN REMEDY.
062600     WRITE PRT-REC FROM LOGQ-RPT-FOOTER-LINE.
062700     CLOSE REPORT-OUT.
062800 999-CLOSE-REPORT-EXIT.
062900     EXIT.
